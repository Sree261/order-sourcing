      ******************************************************************
      *                                                                *
      *   COPYBOOK SRLOCMST -- LOCATION MASTER RECORD, LOCATION-FILE   *
      *   ONE ROW PER FULFILLMENT LOCATION (WAREHOUSE/STORE).  LOADED *
      *   WHOLE INTO WT-LOCATION-TABLE AT STARTUP, KEYED BY LOC-ID.    *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      ******************************************************************
       01  LOC-LOCATION-REC.
           05  LOC-ID                      PIC 9(05).
           05  LOC-NAME                    PIC X(30).
           05  LOC-LATITUDE                PIC S9(3)V9(4).
           05  LOC-LONGITUDE               PIC S9(3)V9(4).
           05  LOC-TRANSIT-TIME            PIC 9(03).
           05  FILLER                      PIC X(02).
      ******************************************************************
      * END OF COPYBOOK SRLOCMST -- RECORD LENGTH 54                  *
      ******************************************************************
