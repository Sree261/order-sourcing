      ******************************************************************
      *                                                                *
      *   COPYBOOK SRCARCFG -- CARRIER CONFIGURATION RECORD,           *
      *   CARRIER-CONFIG-FILE.  ONE ROW PER CARRIER/SERVICE-LEVEL/     *
      *   DELIVERY-TYPE COMBINATION.  LOADED WHOLE INTO WT-CARRIER-    *
      *   TABLE, WHICH SRBCHCOR THEN SORTS ASCENDING BY                *
      *   CC-CARRIER-PRIORITY BEFORE IT IS EVER SCANNED -- THE FILE    *
      *   ITSELF DOES NOT HAVE TO ARRIVE IN PRIORITY ORDER.            *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      *A.00.01| 2026-03-02 | KL  | CR-30901  ADD HIGH-VALUE SUITABLTY *
      *A.00.02| 2026-04-06 | KL  | CR-30933  NOTE TABLE IS NOW SORTED *
      *                           | BY SRBCHCOR, NOT JUST ASSUMED      *
      *                           | PRE-SORTED ON DISK               *
      ******************************************************************
       01  CC-CARRIER-CONFIG-REC.
           05  CC-CARRIER-CODE             PIC X(10).
           05  CC-SERVICE-LEVEL            PIC X(12).
           05  CC-DELIVERY-TYPE            PIC X(10).
           05  CC-BASE-TRANSIT-DAYS        PIC 9(03).
           05  CC-MAX-TRANSIT-DAYS         PIC 9(03).
      *          MASTER FIELD ONLY -- NOT APPLIED BY THE WIRED
      *          PROMISE-DATE FORMULA, SEE SRPRMDT1 BANNER
           05  CC-MAX-DISTANCE-KM          PIC 9(06)V99.
               88  CC-DISTANCE-UNLIMITED       VALUE 999999.99.
           05  CC-CARRIER-PRIORITY         PIC 9(03).
           05  CC-SUPPORTS-HAZMAT          PIC X(01).
               88  CC-HAZMAT-OK                VALUE 'Y'.
           05  CC-SUPPORTS-COLD-CHAIN      PIC X(01).
               88  CC-COLD-CHAIN-OK            VALUE 'Y'.
30901      05  CC-SUPPORTS-HIGH-VALUE      PIC X(01).
30901          88  CC-HIGH-VALUE-OK            VALUE 'Y'.
30901      05  CC-MAX-VALUE-LIMIT          PIC 9(07)V99.
30901          88  CC-NO-VALUE-LIMIT           VALUE ZERO.
           05  FILLER                      PIC X(14).
      ******************************************************************
      * END OF COPYBOOK SRCARCFG -- RECORD LENGTH 75                  *
      ******************************************************************
