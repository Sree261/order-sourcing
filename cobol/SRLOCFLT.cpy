      ******************************************************************
      *                                                                *
      *   COPYBOOK SRLOCFLT -- LOCATION FILTER MAP, LOCATION-FILTER-   *
      *   MAP-FILE.  ONE ROW PER LOCATION ELIGIBLE UNDER A NAMED       *
      *   FILTER RULE -- A FILTER WITH N ELIGIBLE LOCATIONS OCCUPIES N*
      *   ROWS.  THIS IS THE FLAT-FILE STAND-IN FOR THE OLD SCRIPTED   *
      *   FILTER EXPRESSIONS -- SEE CR-30871 DESIGN NOTES.             *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      ******************************************************************
       01  LFM-LOC-FILTER-MAP-REC.
           05  LFM-FILTER-ID               PIC X(20).
           05  LFM-LOCATION-ID             PIC 9(05).
           05  FILLER                      PIC X(03).
      ******************************************************************
      * END OF COPYBOOK SRLOCFLT -- RECORD LENGTH 28 (25 USED + 3     *
      * RESERVED)                                                     *
      ******************************************************************
