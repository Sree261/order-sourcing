      ******************************************************************
      *                                                                *
      *   COPYBOOK SRINVMST -- INVENTORY MASTER RECORD, INVENTORY-FILE*
      *   ONE ROW PER SKU/LOCATION.  LOADED WHOLE INTO WT-INVENTORY-   *
      *   TABLE AT STARTUP AND SCANNED PER ORDER ITEM FOR A MATCHING   *
      *   SKU WITH ON-HAND QTY GREATER THAN ZERO.                      *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      ******************************************************************
       01  INV-INVENTORY-REC.
           05  INV-SKU                     PIC X(15).
           05  INV-LOCATION-ID             PIC 9(05).
           05  INV-QUANTITY                PIC 9(07).
           05  INV-PROCESSING-TIME         PIC 9(03).
           05  FILLER                      PIC X(02).
      ******************************************************************
      * END OF COPYBOOK SRINVMST -- RECORD LENGTH 32 (30 FROM FIELD   *
      * PICTURES + 2 RESERVED, KEPT FOR FUTURE GROWTH)                *
      ******************************************************************
