       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    SRBCHCOR.                                         00000020
       AUTHOR.        J M HARGROVE.                                     00000030
       INSTALLATION.  DISTRIBUTION SYSTEMS - BATCH.                     00000040
       DATE-WRITTEN.  1988-04-11.                                       00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                 00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: SRBCHCOR                                       *00000090
      *  PROGRAM TEXT:  ORDER SOURCING / FULFILLMENT ALLOCATION        *00000100
      *                 BATCH CORE.  FOR EACH ORDER ITEM, PICKS THE    *00000110
      *                 ELIGIBLE SHIP-FROM LOCATIONS, SCORES THEM      *00000120
      *                 AGAINST ON-HAND INVENTORY, CHOOSES A SINGLE-   *00000130
      *                 OR SPLIT-LOCATION ALLOCATION, PICKS A CARRIER  *00000140
      *                 AND WRITES A FULFILLMENT PLAN RECORD PER       *00000150
      *                 ALLOCATED LOCATION.                            *00000160
      *--------------------COMPILATION OPTIONS--------------------------00000170
      *  COBOL II                                                      *00000180
      *----------------------------------------------------------------*00000190
      *                                                                *00000200
      *-------------------------CHANGE ACTIVITY------------------------*00000210
      *                                                                *00000220
      * VER    | DATE       | BY  | DESCRIPTION                        *00000230
      *--------|------------|-----|------------------------------------*00000240
      * A.00.00| 1988-04-11 | JMH | ORIGINAL MAIL-ORDER SOURCING BATCH  00000250
      *        |            |     | -- SINGLE-LOCATION PICK ONLY, NO   *00000260
      *        |            |     | SPLIT SHIPMENTS, NO CARRIER TABLE  *00000270
      * A.00.01| 1989-07-22 | JMH | ADD TRANSIT-TIME WEIGHTING TO PICK *00000280
      *        |            |     | SCORE (PREVIOUSLY NEAREST-DC ONLY) *00000290
      * A.01.00| 1991-02-14 | DKT | ADD SPLIT-SHIPMENT ALLOCATION AND  *00000300
      *        |            |     | THE SPLIT PENALTY FORMULA          *00000310
      * A.01.01| 1993-10-05 | DKT | CARRIER MASTER ADDED -- CARRIER     00000320
      *        |            |     | PICKED BY PRIORITY AND SERVICE AREA*00000330
      * A.01.02| 1995-06-19 | MPR | HAZMAT / COLD-CHAIN CARRIER         00000340
      *        |            |     | SUITABILITY CHECKS ADDED           *00000350
      * A.02.00| 1998-11-30 | SLC | Y2K -- EXPAND ALL DATE FIELDS TO    00000360
      *        |            |     | CCYYMMDD, CONVERT PROMISE-DATE MATH*00000370
      *        |            |     | TO INTEGER-OF-DATE ROUND TRIP      *00000380
      * A.02.01| 1999-01-08 | SLC | Y2K CORRECTION RETEST, NO LOGIC     00000390
      *        |            |     | CHANGE, RERAN FULL REGRESSION      *00000400
      * A.03.00| 2004-08-17 | RTW | HIGH-VALUE SHIPMENT SPLIT PENALTY   00000410
      *        |            |     | AND CARRIER INSURED-VALUE LIMIT    *00000420
      * A.03.01| 2011-03-09 | RTW | EXPRESS-PRIORITY SCORE BONUS ADDED *00000430
      * A.04.00| 2026-02-03 | KL  | CR-30871 CONVERTED MASTER FILES TO *00000440
      *        |            |     | SKU/LOCATION-FILTER-ID MODEL FOR   *00000450
      *        |            |     | THE ONLINE ORDER SOURCING PROJECT  *00000460
      * A.04.01| 2026-02-17 | KL  | CR-30884 SAME-DAY/NEXT-DAY DELIVERY*00000470
      *        |            |     | TYPES AND MATCHING PENALTIES ADDED *00000480
      * A.04.02| 2026-03-02 | KL  | CR-30901 HIGH-VALUE SUITABILITY AND*00000490
      *        |            |     | UNIT-PRICE HIGH-SECURITY TEST ADDED*00000500
      * A.04.03| 2026-03-19 | RTW | CR-30919 REQUIRE-FULL-QTY AND       00000510
      *        |            |     | PREFER-SINGLE-LOC OVERRIDE FLAGS    00000520
      * A.04.04| 2026-04-06 | KL  | CR-30933 CARRIER TABLE NOW SORTED   00000530
      *        |            |     | ASCENDING BY PRIORITY AFTER LOAD --*00000540
      *        |            |     | DESK NO LONGER HAS TO KEEP THE FILE 00000550
      *        |            |     | ITSELF IN PRIORITY ORDER.  ALSO     00000560
      *        |            |     | RECAST THE CARRIER-SUITABILITY SCAN*00000570
      *        |            |     | AND THE SINGLE/MULTI STRATEGY PICK  00000580
      *        |            |     | AS EVALUATE TRUE, MATCHING THE REST 00000590
      *        |            |     | OF THE SHOP'S MULTI-BRANCH LOGIC.   00000600
      *----------------------------------------------------------------*00000610
      *                                                                *00000620
       ENVIRONMENT DIVISION.                                            00000630
       CONFIGURATION SECTION.                                           00000640
       SOURCE-COMPUTER.   IBM-370.                                      00000650
       OBJECT-COMPUTER.   IBM-370.                                      00000660
       SPECIAL-NAMES.                                                   00000670
           C01 IS TOP-OF-FORM                                           00000680
           CLASS NUMERIC-SIGN IS "+" "-"                                00000690
           UPSI-0 IS SR-DIAGNOSTIC-SWITCH                               00000700
               ON STATUS IS SR-DIAGNOSTIC-ON.                           00000710
       INPUT-OUTPUT SECTION.                                            00000720
       FILE-CONTROL.                                                    00000730
           SELECT ORDER-HEADER-FILE   ASSIGN TO ORDHDRF                 00000740
                  ORGANIZATION IS LINE SEQUENTIAL                       00000750
                  FILE STATUS  IS WS-ORDHDRF-STATUS.                    00000760
           SELECT ORDER-ITEM-FILE     ASSIGN TO ORDITMF                 00000770
                  ORGANIZATION IS LINE SEQUENTIAL                       00000780
                  FILE STATUS  IS WS-ORDITMF-STATUS.                    00000790
           SELECT LOCATION-FILE       ASSIGN TO LOCMSTF                 00000800
                  ORGANIZATION IS LINE SEQUENTIAL                       00000810
                  FILE STATUS  IS WS-LOCMSTF-STATUS.                    00000820
           SELECT LOCATION-FILTER-MAP-FILE ASSIGN TO LOCFLTF            00000830
                  ORGANIZATION IS LINE SEQUENTIAL                       00000840
                  FILE STATUS  IS WS-LOCFLTF-STATUS.                    00000850
           SELECT INVENTORY-FILE      ASSIGN TO INVMSTF                 00000860
                  ORGANIZATION IS LINE SEQUENTIAL                       00000870
                  FILE STATUS  IS WS-INVMSTF-STATUS.                    00000880
           SELECT CARRIER-CONFIG-FILE ASSIGN TO CARCFGF                 00000890
                  ORGANIZATION IS LINE SEQUENTIAL                       00000900
                  FILE STATUS  IS WS-CARCFGF-STATUS.                    00000910
           SELECT SCORING-CONFIG-FILE ASSIGN TO SCRCFGF                 00000920
                  ORGANIZATION IS LINE SEQUENTIAL                       00000930
                  FILE STATUS  IS WS-SCRCFGF-STATUS.                    00000940
           SELECT FULFILLMENT-PLAN-FILE ASSIGN TO FULPLNF               00000950
                  ORGANIZATION IS LINE SEQUENTIAL                       00000960
                  FILE STATUS  IS WS-FULPLNF-STATUS.                    00000970
       DATA DIVISION.                                                   00000980
       FILE SECTION.                                                    00000990
       FD  ORDER-HEADER-FILE                                            00001000
           LABEL RECORDS ARE STANDARD                                   00001010
           RECORDING MODE IS F                                          00001020
           DATA RECORD IS OH-ORDER-HEADER-REC.                          00001030
           COPY SRORDHDR.                                               00001040
       FD  ORDER-ITEM-FILE                                              00001050
           LABEL RECORDS ARE STANDARD                                   00001060
           RECORDING MODE IS F                                          00001070
           DATA RECORD IS OI-ORDER-ITEM-REC.                            00001080
           COPY SRORDITM.                                               00001090
       FD  LOCATION-FILE                                                00001100
           LABEL RECORDS ARE STANDARD                                   00001110
           RECORDING MODE IS F                                          00001120
           DATA RECORD IS LOC-LOCATION-REC.                             00001130
           COPY SRLOCMST.                                               00001140
       FD  LOCATION-FILTER-MAP-FILE                                     00001150
           LABEL RECORDS ARE STANDARD                                   00001160
           RECORDING MODE IS F                                          00001170
           DATA RECORD IS LFM-LOC-FILTER-MAP-REC.                       00001180
           COPY SRLOCFLT.                                               00001190
       FD  INVENTORY-FILE                                               00001200
           LABEL RECORDS ARE STANDARD                                   00001210
           RECORDING MODE IS F                                          00001220
           DATA RECORD IS INV-INVENTORY-REC.                            00001230
           COPY SRINVMST.                                               00001240
       FD  CARRIER-CONFIG-FILE                                          00001250
           LABEL RECORDS ARE STANDARD                                   00001260
           RECORDING MODE IS F                                          00001270
           DATA RECORD IS CC-CARRIER-CONFIG-REC.                        00001280
           COPY SRCARCFG.                                               00001290
       FD  SCORING-CONFIG-FILE                                          00001300
           LABEL RECORDS ARE STANDARD                                   00001310
           RECORDING MODE IS F                                          00001320
           DATA RECORD IS SC-SCORING-CONFIG-REC.                        00001330
           COPY SRSCRCFG.                                               00001340
       FD  FULFILLMENT-PLAN-FILE                                        00001350
           LABEL RECORDS ARE STANDARD                                   00001360
           RECORDING MODE IS F                                          00001370
           DATA RECORD IS FP-FULFILLMENT-PLAN-REC.                      00001380
           COPY SRFULPLN.                                               00001390
      *                                                                 00001400
       WORKING-STORAGE SECTION.                                         00001410
      *--------------------------------------------------------------*  00001420
      *    MASTER TABLES, CANDIDATE TABLE AND SCORING WEIGHTS --     *  00001430
      *    SEE COPYBOOK SRWRKTBL FOR THE FULL LAYOUT AND HISTORY.    *  00001440
      *--------------------------------------------------------------*  00001450
           COPY SRWRKTBL.                                               00001460
      *                                                                 00001470
       01  WS-FILE-STATUS-AREA.                                         00001480
           05  WS-ORDHDRF-STATUS           PIC X(02) VALUE '00'.        00001490
           05  WS-ORDITMF-STATUS           PIC X(02) VALUE '00'.        00001500
           05  WS-LOCMSTF-STATUS           PIC X(02) VALUE '00'.        00001510
           05  WS-LOCFLTF-STATUS           PIC X(02) VALUE '00'.        00001520
           05  WS-INVMSTF-STATUS           PIC X(02) VALUE '00'.        00001530
           05  WS-CARCFGF-STATUS           PIC X(02) VALUE '00'.        00001540
           05  WS-SCRCFGF-STATUS           PIC X(02) VALUE '00'.        00001550
           05  WS-FULPLNF-STATUS           PIC X(02) VALUE '00'.        00001560
           05  FILLER                      PIC X(04).                   00001570
      *                                                                 00001580
       01  WS-LOAD-SWITCHES.                                            00001590
           05  WS-EOF-LOCMSTF-SW           PIC X(01) VALUE 'N'.         00001600
               88  EOF-LOCMSTF                 VALUE 'Y'.               00001610
           05  WS-EOF-LOCFLTF-SW           PIC X(01) VALUE 'N'.         00001620
               88  EOF-LOCFLTF                 VALUE 'Y'.               00001630
           05  WS-EOF-INVMSTF-SW           PIC X(01) VALUE 'N'.         00001640
               88  EOF-INVMSTF                 VALUE 'Y'.               00001650
           05  WS-EOF-CARCFGF-SW           PIC X(01) VALUE 'N'.         00001660
               88  EOF-CARCFGF                 VALUE 'Y'.               00001670
           05  WS-EOF-SCRCFGF-SW           PIC X(01) VALUE 'N'.         00001680
               88  EOF-SCRCFGF                 VALUE 'Y'.               00001690
           05  FILLER                      PIC X(01).                   00001700
      *                                                                 00001710
      *--------------------------------------------------------------*  00001720
      *    LOOP WORK FIELDS -- SUBSCRIPTS/COUNTERS IN COMP PER SHOP  *  00001730
      *    STANDARD, ALL OTHERS ZONED DISPLAY TO MATCH THE RECORD    *  00001740
      *    AND REPORT FIELDS THEY ARE COMPUTED FROM/INTO.            *  00001750
      *--------------------------------------------------------------*  00001760
       01  WS-WORK-COUNTERS COMP.                                       00001770
           05  WS-ELIG-LOC-CNT             PIC S9(4) VALUE ZERO.        00001780
           05  WS-ELIG-LOC-TAB-NDX         PIC S9(4) VALUE ZERO.        00001790
           05  WS-SUB-1                    PIC S9(4) VALUE ZERO.        00001800
           05  WS-SUB-2                    PIC S9(4) VALUE ZERO.        00001810
           05  WS-FOUND-SW                 PIC S9(4) VALUE ZERO.        00001820
               88  WS-FOUND                    VALUE 1.                 00001830
               88  WS-NOT-FOUND                 VALUE 0.                00001840
           05  FILLER                      PIC X(01) USAGE DISPLAY.     00001850
      *                                                                 00001860
       01  WT-ELIGIBLE-LOC-TABLE.                                       00001870
           05  WT-ELIG-LOC-ENTRY OCCURS 500 TIMES                       00001880
                                 INDEXED BY WT-ELIG-NDX.                00001890
               10  WT-ELIG-LOC-ID           PIC 9(05).                  00001900
           05  FILLER                      PIC X(01).                   00001910
      *                                                                 00001920
      *--------------------------------------------------------------*  00001930
      *    ORDER-ITEM WORK AREA -- THE CURRENT ITEM'S RESOLVED       *  00001940
      *    (NOT-BLANK-OR-INHERITED) POLICY FLAGS AND RUNNING TOTALS  *  00001950
      *    FOR THE ALLOCATION BEING BUILT.                           *  00001960
      *--------------------------------------------------------------*  00001970
       01  WS-ITEM-WORK-AREA.                                           00001980
           05  WS-EFF-ALLOW-PARTIAL        PIC X(01).                   00001990
               88  WS-EFF-PARTIAL-ALLOWED      VALUE 'Y'.               00002000
           05  WS-EFF-PREFER-SINGLE        PIC X(01).                   00002010
               88  WS-EFF-SINGLE-PREFERRED     VALUE 'Y'.               00002020
           05  WS-REQUIRE-HI-SECURITY-SW   PIC X(01).                   00002030
               88  WS-REQUIRES-HI-SECURITY     VALUE 'Y'.               00002040
           05  FILLER                      PIC X(01).                   00002050
       01  WS-ITEM-WORK-NUMERICS COMP-3.                                00002060
           05  WS-REMAINING-QTY            PIC S9(7)V99.                00002070
           05  WS-TOTAL-ALLOCATED-QTY      PIC S9(7)V99.                00002080
           05  WS-TOTAL-VALUE              PIC S9(9)V99 VALUE ZERO.     00002090
           05  FILLER                      PIC S9(1) VALUE ZERO.        00002100
      *                                                                 00002110
      *--------------------------------------------------------------*  00002120
      *    STRATEGY WORK AREA -- ONE SIDE HOLDS THE SINGLE-LOCATION  *  00002130
      *    CANDIDATE RESULT, THE OTHER THE MULTI-LOCATION RESULT;    *  00002140
      *    6400-CHOOSE-STRATEGY PICKS BETWEEN THE TWO.  REDEFINES    *  00002150
      *    GIVES US AN ALPHA "WAS-REJECTED" VIEW OF THE SAME BYTE    *  00002160
      *    THE 88-LEVELS HANG OFF OF, FOR THE DISPLAY DIAGNOSTIC.    *  00002170
      *--------------------------------------------------------------*  00002180
       01  WS-SINGLE-STRATEGY.                                          00002190
           05  WS-SNG-VALID-SW             PIC X(01) VALUE 'N'.         00002200
               88  WS-SNG-VALID                VALUE 'Y'.               00002210
           05  WS-SNG-LOC-ID               PIC 9(05).                   00002220
           05  WS-SNG-LOC-NAME             PIC X(30).                   00002230
           05  WS-SNG-ALLOC-QTY            PIC 9(07).                   00002240
           05  WS-SNG-SCORE                PIC S9(5)V99.                00002250
           05  WS-SNG-PARTIAL-SW           PIC X(01) VALUE 'N'.         00002260
               88  WS-SNG-PARTIAL              VALUE 'Y'.               00002270
           05  FILLER                      PIC X(01).                   00002280
       01  WS-SNG-STRATEGY-ALPHA REDEFINES WS-SINGLE-STRATEGY.          00002290
           05  WS-SNG-ALPHA-SLICE          PIC X(45).                   00002300
           05  FILLER                      PIC X(03).                   00002310
      *                                                                 00002320
       01  WS-MULTI-STRATEGY.                                           00002330
           05  WS-MLT-VALID-SW             PIC X(01) VALUE 'N'.         00002340
               88  WS-MLT-VALID                VALUE 'Y'.               00002350
           05  WS-MLT-LOC-CNT              PIC 9(03) COMP.              00002360
           05  WS-MLT-SCORE                PIC S9(5)V99.                00002370
           05  WS-MLT-BASE-SCORE           PIC S9(5)V99.                00002380
           05  WS-MLT-SPLIT-PENALTY        PIC S9(5)V99.                00002390
           05  WS-MLT-TOTAL-ALLOC          PIC 9(07).                   00002400
           05  WS-MLT-PARTIAL-SW           PIC X(01) VALUE 'N'.         00002410
               88  WS-MLT-PARTIAL              VALUE 'Y'.               00002420
           05  FILLER                      PIC X(01).                   00002430
      *                                                                 00002440
       01  WS-CHOSEN-STRATEGY.                                          00002450
           05  WS-CHOSEN-IS-MULTI-SW       PIC X(01) VALUE 'N'.         00002460
               88  WS-CHOSEN-IS-MULTI          VALUE 'Y'.               00002470
           05  WS-CHOSEN-SCORE             PIC S9(5)V99.                00002480
           05  WS-CHOSEN-TOTAL-FULFILLED   PIC 9(05).                   00002490
           05  WS-CHOSEN-PARTIAL-FLAG      PIC X(01).                   00002500
               88  WS-CHOSEN-PARTIAL            VALUE 'Y'.              00002510
           05  FILLER                      PIC X(02).                   00002520
      *                                                                 00002530
      *--------------------------------------------------------------*  00002540
      *    SPLIT-PENALTY EXPONENT WORK AREA -- SEE 6300-CALC-SPLIT-   * 00002550
      *    PENALTY.  (LOCATION-COUNT - 1) ** SC-SPLIT-PENALTY-EXPONENT* 00002560
      *    IS RAISED VIA THE LOG/EXP IDENTITY, WITH THE BASE=1 CASE   * 00002570
      *    (LOCATION-COUNT=2) SHORT-CIRCUITED BEFORE LOG(1) IS TAKEN. * 00002580
      *--------------------------------------------------------------*  00002590
       01  WS-EXPONENT-WORK COMP-3.                                     00002600
           05  WS-EXP-BASE                 PIC S9(5)V9(4).              00002610
           05  WS-EXP-RESULT               PIC S9(5)V9(4).              00002620
           05  FILLER                      PIC S9(1) VALUE ZERO.        00002630
      *                                                                 00002640
      *--------------------------------------------------------------*  00002650
      *    CARRIER/DISTANCE WORK AREA.                               *  00002660
      *--------------------------------------------------------------*  00002670
       01  WS-PRIMARY-LOCATION-AREA.                                    00002680
           05  WS-PRI-LOCATION-ID          PIC 9(05).                   00002690
           05  FILLER                      PIC X(01).                   00002700
      *                                                                 00002710
       01  WS-DISTANCE-WORK COMP-3.                                     00002720
           05  WS-LAT-DIFF                 PIC S9(3)V9(4).              00002730
           05  WS-LON-DIFF                 PIC S9(3)V9(4).              00002740
           05  WS-DISTANCE-KM               PIC S9(5)V99.               00002750
           05  FILLER                      PIC S9(1) VALUE ZERO.        00002760
      *                                                                 00002770
       01  WS-CARRIER-FOUND-AREA.                                       00002780
           05  WS-CARRIER-FOUND-SW         PIC X(01) VALUE 'N'.         00002790
               88  WS-CARRIER-FOUND            VALUE 'Y'.               00002800
           05  WS-SEL-CARRIER-CODE         PIC X(10).                   00002810
           05  WS-SEL-SERVICE-LEVEL        PIC X(12).                   00002820
           05  WS-SEL-BASE-TRANSIT-DAYS    PIC 9(03).                   00002830
           05  FILLER                      PIC X(02).                   00002840
       01  WS-CARRIER-FOUND-ALPHA REDEFINES WS-CARRIER-FOUND-AREA.      00002850
           05  WS-CFA-ALPHA-SLICE          PIC X(28).                   00002860
      *                                                                 00002870
      *--------------------------------------------------------------*  00002880
      *    PROMISE-DATE LINKAGE WORK AREA -- PASSED TO SRPRMDT1 BY   *  00002890
      *    REFERENCE; THE SUBPROGRAM FILLS IN THE TWO DATE FIELDS.   *  00002900
      *--------------------------------------------------------------*  00002910
       01  WS-PROMISE-DATE-PARMS.                                       00002920
           05  WS-PDP-PROCESSING-DAYS      PIC 9(03).                   00002930
           05  WS-PDP-TRANSIT-DAYS         PIC 9(03).                   00002940
           05  WS-PDP-SHIP-DATE            PIC 9(08).                   00002950
           05  WS-PDP-DELIVERY-DATE        PIC 9(08).                   00002960
           05  FILLER                      PIC X(02).                   00002970
       01  WS-PDP-ALPHA REDEFINES WS-PROMISE-DATE-PARMS.                00002980
           05  WS-PDP-ALPHA-SLICE          PIC X(24).                   00002990
      *                                                                 00003000
      *                                                                 00003010
      *--------------------------------------------------------------*  00003020
      *    LOCATION-SCORE WORK AREA -- SEE 5100-CALC-LOCATION-SCORE. *  00003030
      *    QUANTITIES ARE MOVED TO DECIMAL WORK FIELDS SO THE         * 00003040
      *    INVENTORY-RATIO DIVIDE CARRIES FRACTIONAL PRECISION.       * 00003050
      *--------------------------------------------------------------*  00003060
       01  WS-SCORE-WORK COMP-3.                                        00003070
           05  WS-CALC-SCORE                PIC S9(5)V99.               00003080
           05  WS-INV-RATIO                 PIC S9(1)V9(4).             00003090
           05  WS-INV-QTY-D                 PIC S9(7)V9(4).             00003100
           05  WS-REQ-QTY-D                 PIC S9(7)V9(4).             00003110
           05  FILLER                       PIC S9(1) VALUE ZERO.       00003120
      *                                                                 00003130
      *                                                                 00003140
      *--------------------------------------------------------------*  00003150
      *    SWAP AREA FOR 6930-SWAP-CANDIDATES -- SAME WIDTH AS ONE    * 00003160
      *    WT-CANDIDATE-ENTRY ROW (62 BYTES); GROUP MOVES IGNORE THE  * 00003170
      *    SUBORDINATE PICTURES SO A FLAT X(62) HOLDING AREA WORKS.   * 00003180
      *--------------------------------------------------------------*  00003190
       01  WT-SWAP-CANDIDATE               PIC X(62).                   00003200
      *                                                                 00003210
      *--------------------------------------------------------------*  00003220
      *    SWAP AREA FOR 1450-SWAP-CARRIERS -- SAME WIDTH AS ONE      * 00003230
      *    WT-CARRIER-ENTRY ROW (58 BYTES).  ADDED WHEN THE CARRIER   * 00003240
      *    TABLE PICKED UP ITS OWN ASCENDING-PRIORITY SORT; SEE THE   * 00003250
      *    1400 SERIES.                                               * 00003260
      *--------------------------------------------------------------*  00003270
       01  WT-SWAP-CARRIER                 PIC X(58).                   00003280
      *                                                                 00003290
       01  WS-BASE-SCORE-WORK COMP-3.                                   00003300
           05  WS-WEIGHTED-SUM              PIC S9(9)V9(4).             00003310
           05  FILLER                       PIC S9(1) VALUE ZERO.       00003320
      *                                                                 00003330
       01  WS-DISPLAY-LINE                 PIC X(80).                   00003340
      *                                                                 00003350
       77  WS-HEADERS-READ-COUNT            PIC S9(8) COMP VALUE ZERO.  00003360
       77  WS-RUN-TRACE-SW                  PIC X(01) VALUE 'N'.        00003370
           88  RUN-TRACE-ON                     VALUE 'Y'.              00003380
       PROCEDURE DIVISION.                                              00003390
      *--------------------------------------------------------------*  00003400
      *    0000-MAINLINE -- OPEN, LOAD MASTERS, WORK THE HEADER FILE *  00003410
      *    TO EXHAUSTION, CLOSE.  ONE PASS, NO RESTART LOGIC.        *  00003420
      *--------------------------------------------------------------*  00003430
       0000-MAINLINE.                                                   00003440
           PERFORM 0100-INITIALIZATION THRU 0100-EXIT.                  00003450
           PERFORM 2000-PROCESS-ORDER-HEADERS THRU 2000-EXIT            00003460
                   UNTIL EOF-ORDER-HEADER.                              00003470
           PERFORM 0900-TERMINATION THRU 0900-EXIT.                     00003480
           STOP RUN.                                                    00003490
      *                                                                 00003500
       0100-INITIALIZATION.                                             00003510
           OPEN INPUT  ORDER-HEADER-FILE                                00003520
                       ORDER-ITEM-FILE                                  00003530
                       LOCATION-FILE                                    00003540
                       LOCATION-FILTER-MAP-FILE                         00003550
                       INVENTORY-FILE                                   00003560
                       CARRIER-CONFIG-FILE                              00003570
                       SCORING-CONFIG-FILE.                             00003580
           OPEN OUTPUT FULFILLMENT-PLAN-FILE.                           00003590
           PERFORM 1000-LOAD-MASTER-TABLES THRU 1000-EXIT.              00003600
           PERFORM 2510-READ-ORDER-ITEM THRU 2510-EXIT.                 00003610
           PERFORM 2010-READ-ORDER-HEADER THRU 2010-EXIT.               00003620
       0100-EXIT.                                                       00003630
           EXIT.                                                        00003640
      *                                                                 00003650
       0900-TERMINATION.                                                00003660
           CLOSE ORDER-HEADER-FILE                                      00003670
                 ORDER-ITEM-FILE                                        00003680
                 LOCATION-FILE                                          00003690
                 LOCATION-FILTER-MAP-FILE                               00003700
                 INVENTORY-FILE                                         00003710
                 CARRIER-CONFIG-FILE                                    00003720
                 SCORING-CONFIG-FILE                                    00003730
                 FULFILLMENT-PLAN-FILE.                                 00003740
           DISPLAY 'SRBCHCOR ORDER HEADERS READ: '                      00003750
                   WS-HEADERS-READ-COUNT.                               00003760
       0900-EXIT.                                                       00003770
           EXIT.                                                        00003780
      *                                                                 00003790
      *--------------------------------------------------------------*  00003800
      *    1000 SERIES -- MASTER TABLE LOADS.  EVERY MASTER FILE IS  *  00003810
      *    READ ONCE, WHOLE, INTO ITS WT- TABLE (SEE SRWRKTBL).      *  00003820
      *--------------------------------------------------------------*  00003830
       1000-LOAD-MASTER-TABLES.                                         00003840
           PERFORM 1100-LOAD-LOCATIONS       THRU 1100-EXIT.            00003850
           PERFORM 1200-LOAD-LOC-FILTER-MAP  THRU 1200-EXIT.            00003860
           PERFORM 1300-LOAD-INVENTORY       THRU 1300-EXIT.            00003870
           PERFORM 1400-LOAD-CARRIER-CONFIG  THRU 1400-EXIT.            00003880
           PERFORM 1500-LOAD-SCORING-CONFIG  THRU 1500-EXIT.            00003890
       1000-EXIT.                                                       00003900
           EXIT.                                                        00003910
      *                                                                 00003920
       1100-LOAD-LOCATIONS.                                             00003930
           MOVE ZERO TO WT-LOCATION-CNT.                                00003940
           PERFORM 1110-READ-ONE-LOCATION THRU 1110-EXIT                00003950
                   UNTIL EOF-LOCMSTF.                                   00003960
       1100-EXIT.                                                       00003970
           EXIT.                                                        00003980
      *                                                                 00003990
       1110-READ-ONE-LOCATION.                                          00004000
           READ LOCATION-FILE                                           00004010
               AT END                                                   00004020
                   MOVE 'Y' TO WS-EOF-LOCMSTF-SW                        00004030
                   GO TO 1110-EXIT.                                     00004040
           ADD 1 TO WT-LOCATION-CNT.                                    00004050
           SET WT-LOC-NDX TO WT-LOCATION-CNT.                           00004060
           MOVE LOC-ID            TO WT-LOC-ID (WT-LOC-NDX).            00004070
           MOVE LOC-NAME          TO WT-LOC-NAME (WT-LOC-NDX).          00004080
           MOVE LOC-LATITUDE      TO WT-LOC-LATITUDE (WT-LOC-NDX).      00004090
           MOVE LOC-LONGITUDE     TO WT-LOC-LONGITUDE (WT-LOC-NDX).     00004100
           MOVE LOC-TRANSIT-TIME  TO WT-LOC-TRANSIT-TIME (WT-LOC-NDX).  00004110
       1110-EXIT.                                                       00004120
           EXIT.                                                        00004130
      *                                                                 00004140
       1200-LOAD-LOC-FILTER-MAP.                                        00004150
           MOVE ZERO TO WT-FILTER-CNT.                                  00004160
           PERFORM 1210-READ-ONE-FILTER-MAP THRU 1210-EXIT              00004170
                   UNTIL EOF-LOCFLTF.                                   00004180
       1200-EXIT.                                                       00004190
           EXIT.                                                        00004200
      *                                                                 00004210
       1210-READ-ONE-FILTER-MAP.                                        00004220
           READ LOCATION-FILTER-MAP-FILE                                00004230
               AT END                                                   00004240
                   MOVE 'Y' TO WS-EOF-LOCFLTF-SW                        00004250
                   GO TO 1210-EXIT.                                     00004260
           ADD 1 TO WT-FILTER-CNT.                                      00004270
           SET WT-FLT-NDX TO WT-FILTER-CNT.                             00004280
           MOVE LFM-FILTER-ID    TO WT-FLT-FILTER-ID (WT-FLT-NDX).      00004290
           MOVE LFM-LOCATION-ID  TO WT-FLT-LOCATION-ID (WT-FLT-NDX).    00004300
       1210-EXIT.                                                       00004310
           EXIT.                                                        00004320
      *                                                                 00004330
       1300-LOAD-INVENTORY.                                             00004340
           MOVE ZERO TO WT-INVENTORY-CNT.                               00004350
           PERFORM 1310-READ-ONE-INVENTORY THRU 1310-EXIT               00004360
                   UNTIL EOF-INVMSTF.                                   00004370
       1300-EXIT.                                                       00004380
           EXIT.                                                        00004390
      *                                                                 00004400
       1310-READ-ONE-INVENTORY.                                         00004410
           READ INVENTORY-FILE                                          00004420
               AT END                                                   00004430
                   MOVE 'Y' TO WS-EOF-INVMSTF-SW                        00004440
                   GO TO 1310-EXIT.                                     00004450
           IF INV-QUANTITY GREATER THAN ZERO                            00004460
               ADD 1 TO WT-INVENTORY-CNT                                00004470
               SET WT-INV-NDX TO WT-INVENTORY-CNT                       00004480
               MOVE INV-SKU         TO WT-INV-SKU (WT-INV-NDX)          00004490
               MOVE INV-LOCATION-ID TO WT-INV-LOCATION-ID (WT-INV-NDX)  00004500
               MOVE INV-QUANTITY    TO WT-INV-QUANTITY (WT-INV-NDX)     00004510
               MOVE INV-PROCESSING-TIME                                 00004520
                                    TO WT-INV-PROCESSING-TIME           00004530
               (WT-INV-NDX)                                             00004540
           END-IF.                                                      00004550
       1310-EXIT.                                                       00004560
           EXIT.                                                        00004570
      *                                                                 00004580
       1400-LOAD-CARRIER-CONFIG.                                        00004590
           MOVE ZERO TO WT-CARRIER-CNT.                                 00004600
           PERFORM 1410-READ-ONE-CARRIER THRU 1410-EXIT                 00004610
                   UNTIL EOF-CARCFGF.                                   00004620
           PERFORM 1420-SORT-CARRIERS-ASC THRU 1420-EXIT.               00004630
       1400-EXIT.                                                       00004640
           EXIT.                                                        00004650
      *                                                                 00004660
       1410-READ-ONE-CARRIER.                                           00004670
           READ CARRIER-CONFIG-FILE                                     00004680
               AT END                                                   00004690
                   MOVE 'Y' TO WS-EOF-CARCFGF-SW                        00004700
                   GO TO 1410-EXIT.                                     00004710
           ADD 1 TO WT-CARRIER-CNT.                                     00004720
           SET WT-CAR-NDX TO WT-CARRIER-CNT.                            00004730
           MOVE CC-CARRIER-CODE        TO WT-CAR-CODE (WT-CAR-NDX).     00004740
           MOVE CC-SERVICE-LEVEL       TO WT-CAR-SERVICE-LEVEL          00004750
               (WT-CAR-NDX).                                            00004760
           MOVE CC-DELIVERY-TYPE       TO WT-CAR-DELIVERY-TYPE          00004770
               (WT-CAR-NDX).                                            00004780
           MOVE CC-BASE-TRANSIT-DAYS   TO WT-CAR-BASE-TRANSIT-DAYS      00004790
               (WT-CAR-NDX).                                            00004800
           MOVE CC-MAX-DISTANCE-KM     TO WT-CAR-MAX-DISTANCE-KM        00004810
               (WT-CAR-NDX).                                            00004820
           MOVE CC-CARRIER-PRIORITY    TO WT-CAR-PRIORITY (WT-CAR-NDX). 00004830
           MOVE CC-SUPPORTS-HAZMAT     TO WT-CAR-SUPPORTS-HAZMAT        00004840
               (WT-CAR-NDX).                                            00004850
           MOVE CC-SUPPORTS-COLD-CHAIN TO WT-CAR-SUPPORTS-COLD          00004860
               (WT-CAR-NDX).                                            00004870
           MOVE CC-SUPPORTS-HIGH-VALUE TO WT-CAR-SUPPORTS-HIVAL         00004880
               (WT-CAR-NDX).                                            00004890
           MOVE CC-MAX-VALUE-LIMIT     TO WT-CAR-MAX-VALUE-LIMIT        00004900
               (WT-CAR-NDX).                                            00004910
       1410-EXIT.                                                       00004920
           EXIT.                                                        00004930
      *                                                                 00004940
      *--------------------------------------------------------------*  00004950
      *    1420-SORT-CARRIERS-ASC -- STRAIGHT INSERTION SORT OF      *  00004960
      *    WT-CARRIER-TABLE (1 .. WT-CARRIER-CNT) ASCENDING BY       *  00004970
      *    WT-CAR-PRIORITY, RUN ONCE RIGHT AFTER LOAD.  THIS LETS    *  00004980
      *    7200-FIND-CARRIER KEEP ITS FIRST-MATCH-WINS SCAN WITHOUT  *  00004990
      *    DEPENDING ON CARRIER-CONFIG-FILE ITSELF BEING MAINTAINED  *  00005000
      *    IN PRIORITY ORDER BY THE DISTRIBUTION DESK.  SAME IDIOM   *  00005010
      *    AS 6900-SORT-CANDIDATES-DESC, JUST ASCENDING.             *  00005020
      *--------------------------------------------------------------*  00005030
       1420-SORT-CARRIERS-ASC.                                          00005040
           PERFORM 1430-CARRIER-OUTER-PASS THRU 1430-EXIT               00005050
                   VARYING WS-SUB-1 FROM 1 BY 1                         00005060
                   UNTIL WS-SUB-1 GREATER THAN WT-CARRIER-CNT.          00005070
       1420-EXIT.                                                       00005080
           EXIT.                                                        00005090
      *                                                                 00005100
       1430-CARRIER-OUTER-PASS.                                         00005110
           PERFORM 1440-CARRIER-INNER-PASS THRU 1440-EXIT               00005120
                   VARYING WS-SUB-2 FROM 1 BY 1                         00005130
                   UNTIL WS-SUB-2 GREATER THAN WT-CARRIER-CNT -         00005140
               WS-SUB-1.                                                00005150
       1430-EXIT.                                                       00005160
           EXIT.                                                        00005170
      *                                                                 00005180
       1440-CARRIER-INNER-PASS.                                         00005190
           IF WT-CAR-PRIORITY (WS-SUB-2) GREATER THAN                   00005200
               WT-CAR-PRIORITY (WS-SUB-2 + 1)                           00005210
               PERFORM 1450-SWAP-CARRIERS THRU 1450-EXIT                00005220
           END-IF.                                                      00005230
       1440-EXIT.                                                       00005240
           EXIT.                                                        00005250
      *                                                                 00005260
       1450-SWAP-CARRIERS.                                              00005270
           MOVE WT-CARRIER-ENTRY (WS-SUB-2)     TO WT-SWAP-CARRIER.     00005280
           MOVE WT-CARRIER-ENTRY (WS-SUB-2 + 1) TO WT-CARRIER-ENTRY     00005290
               (WS-SUB-2).                                              00005300
           MOVE WT-SWAP-CARRIER                 TO WT-CARRIER-ENTRY     00005310
               (WS-SUB-2 + 1).                                          00005320
       1450-EXIT.                                                       00005330
           EXIT.                                                        00005340
      *                                                                 00005350
      *--------------------------------------------------------------*  00005360
      *    1500-LOAD-SCORING-CONFIG -- ONLY THE FIRST ROW READ IS    *  00005370
      *    KEPT ACTIVE (CONVENTIONALLY SC-ID = DEFAULT_SCORING); ANY *  00005380
      *    FURTHER ROWS ON THE FILE ARE READ AND DISCARDED SO THE    *  00005390
      *    FILE POSITION ENDS AT EOF LIKE THE OTHER MASTER LOADS.    *  00005400
      *--------------------------------------------------------------*  00005410
       1500-LOAD-SCORING-CONFIG.                                        00005420
           PERFORM 1510-READ-ONE-SCR-CONFIG THRU 1510-EXIT              00005430
                   UNTIL EOF-SCRCFGF.                                   00005440
       1500-EXIT.                                                       00005450
           EXIT.                                                        00005460
      *                                                                 00005470
       1510-READ-ONE-SCR-CONFIG.                                        00005480
           READ SCORING-CONFIG-FILE                                     00005490
               AT END                                                   00005500
                   MOVE 'Y' TO WS-EOF-SCRCFGF-SW                        00005510
                   GO TO 1510-EXIT.                                     00005520
           IF SCORING-CONFIG-LOADED                                     00005530
               GO TO 1510-EXIT.                                         00005540
           MOVE SC-TRANSIT-TIME-WEIGHT      TO                          00005550
               WS-SC-TRANSIT-TIME-WEIGHT.                               00005560
           MOVE SC-PROCESSING-TIME-WEIGHT   TO                          00005570
               WS-SC-PROCESSING-TIME-WEIGHT.                            00005580
           MOVE SC-INVENTORY-WEIGHT         TO WS-SC-INVENTORY-WEIGHT.  00005590
           MOVE SC-EXPRESS-WEIGHT           TO WS-SC-EXPRESS-WEIGHT.    00005600
           MOVE SC-SPLIT-PENALTY-BASE       TO WS-SC-SPLIT-PENALTY-BASE.00005610
           MOVE SC-SPLIT-PENALTY-EXPONENT   TO                          00005620
               WS-SC-SPLIT-PENALTY-EXPONENT.                            00005630
           MOVE SC-SPLIT-PENALTY-MULTIPLIER TO WS-SC-SPLIT-PENALTY-MULT.00005640
           MOVE SC-HIGH-VALUE-THRESHOLD     TO                          00005650
               WS-SC-HIGH-VALUE-THRESHOLD.                              00005660
           MOVE SC-HIGH-VALUE-PENALTY       TO WS-SC-HIGH-VALUE-PENALTY.00005670
           MOVE SC-SAME-DAY-PENALTY         TO WS-SC-SAME-DAY-PENALTY.  00005680
           MOVE SC-NEXT-DAY-PENALTY         TO WS-SC-NEXT-DAY-PENALTY.  00005690
           MOVE 'Y' TO WS-SCORING-CONFIG-LOADED-SW.                     00005700
       1510-EXIT.                                                       00005710
           EXIT.                                                        00005720
      *--------------------------------------------------------------*  00005730
      *    2000 SERIES -- ORDER-HEADER / ORDER-ITEM CONTROL LOOP.    *  00005740
      *    ORDER-ITEM-FILE IS GROUPED UNDER ITS OWNER ORDER-HEADER   *  00005750
      *    BY MATCHING OI-ORDER-ID = OH-ORDER-ID, NOT BY A FILE JOIN *  00005760
      *    (THE TWO FILES ARE READ INDEPENDENTLY, IN STEP).           * 00005770
      *--------------------------------------------------------------*  00005780
       2000-PROCESS-ORDER-HEADERS.                                      00005790
           PERFORM 2410-CHECK-ITEM-BELONGS THRU 2410-EXIT.              00005800
           PERFORM 2490-PROCESS-AND-ADVANCE THRU 2490-EXIT              00005810
                   UNTIL NOT ITEM-BELONGS-TO-HEADER.                    00005820
           PERFORM 2010-READ-ORDER-HEADER THRU 2010-EXIT.               00005830
       2000-EXIT.                                                       00005840
           EXIT.                                                        00005850
      *                                                                 00005860
       2010-READ-ORDER-HEADER.                                          00005870
           READ ORDER-HEADER-FILE                                       00005880
               AT END                                                   00005890
                   MOVE 'Y' TO WS-EOF-ORDER-HEADER-SW                   00005900
                   GO TO 2010-EXIT.                                     00005910
           ADD 1 TO WS-HEADERS-READ-COUNT.                              00005920
           IF RUN-TRACE-ON                                              00005930
               DISPLAY 'SRBCHCOR HEADER READ, COUNT='                   00005940
                       WS-HEADERS-READ-COUNT                            00005950
           END-IF.                                                      00005960
       2010-EXIT.                                                       00005970
           EXIT.                                                        00005980
      *                                                                 00005990
       2410-CHECK-ITEM-BELONGS.                                         00006000
           IF EOF-ORDER-ITEM                                            00006010
               MOVE 'N' TO WS-ITEM-HAS-MORE-SW                          00006020
               GO TO 2410-EXIT.                                         00006030
           IF OI-ORDER-ID EQUAL OH-ORDER-ID                             00006040
               MOVE 'Y' TO WS-ITEM-HAS-MORE-SW                          00006050
           ELSE                                                         00006060
               MOVE 'N' TO WS-ITEM-HAS-MORE-SW                          00006070
           END-IF.                                                      00006080
       2410-EXIT.                                                       00006090
           EXIT.                                                        00006100
      *                                                                 00006110
       2490-PROCESS-AND-ADVANCE.                                        00006120
           PERFORM 2500-PROCESS-ONE-ITEM THRU 2500-EXIT.                00006130
           PERFORM 2510-READ-ORDER-ITEM    THRU 2510-EXIT.              00006140
           PERFORM 2410-CHECK-ITEM-BELONGS THRU 2410-EXIT.              00006150
       2490-EXIT.                                                       00006160
           EXIT.                                                        00006170
      *                                                                 00006180
       2510-READ-ORDER-ITEM.                                            00006190
           READ ORDER-ITEM-FILE                                         00006200
               AT END                                                   00006210
                   MOVE 'Y' TO WS-EOF-ORDER-ITEM-SW                     00006220
                   GO TO 2510-EXIT.                                     00006230
       2510-EXIT.                                                       00006240
           EXIT.                                                        00006250
      *                                                                 00006260
      *--------------------------------------------------------------*  00006270
      *    2500-PROCESS-ONE-ITEM -- THE SIX-STEP SOURCING SEQUENCE   *  00006280
      *    FOR ONE ORDER-ITEM-REC.  EACH STEP CAN DROP THE ITEM (NO  *  00006290
      *    FULFILLMENT-PLAN ROW WRITTEN) BY FALLING THROUGH TO THE   *  00006300
      *    EXIT; THE 2490 WRAPPER STILL ADVANCES THE ITEM FILE.       * 00006310
      *--------------------------------------------------------------*  00006320
       2500-PROCESS-ONE-ITEM.                                           00006330
           PERFORM 6050-RESOLVE-ITEM-DEFAULTS THRU 6050-EXIT.           00006340
           PERFORM 3000-FILTER-LOCATIONS      THRU 3000-EXIT.           00006350
           IF WS-ELIG-LOC-CNT EQUAL ZERO                                00006360
               GO TO 2500-EXIT.                                         00006370
           PERFORM 4000-LOOKUP-INVENTORY      THRU 4000-EXIT.           00006380
           IF WS-SUB-1 EQUAL ZERO                                       00006390
               GO TO 2500-EXIT.                                         00006400
           PERFORM 5000-BUILD-SCORE-CANDIDATES THRU 5000-EXIT.          00006410
           IF WT-CANDIDATE-CNT EQUAL ZERO                               00006420
               GO TO 2500-EXIT.                                         00006430
           PERFORM 6000-SELECT-ALLOCATION      THRU 6000-EXIT.          00006440
           IF NOT WS-SNG-VALID AND NOT WS-MLT-VALID                     00006450
               GO TO 2500-EXIT.                                         00006460
           PERFORM 7000-SELECT-CARRIER-AND-DATES THRU 7000-EXIT.        00006470
           IF NOT WS-CARRIER-FOUND                                      00006480
               GO TO 2500-EXIT.                                         00006490
           PERFORM 8000-WRITE-FULFILLMENT-PLAN THRU 8000-EXIT.          00006500
       2500-EXIT.                                                       00006510
           EXIT.                                                        00006520
      *                                                                 00006530
      *--------------------------------------------------------------*  00006540
      *    3000-FILTER-LOCATIONS -- STEP 1 OF THE SOURCING PASS.      * 00006550
      *    SCANS THE FLAT FILTER-MAP TABLE FOR EVERY ROW              * 00006560
      *    NAMED BY OI-LOCATION-FILTER-ID AND COLLECTS ITS LOCATION   * 00006570
      *    IDS INTO WT-ELIGIBLE-LOC-TABLE.                            * 00006580
      *--------------------------------------------------------------*  00006590
       3000-FILTER-LOCATIONS.                                           00006600
           MOVE ZERO TO WS-ELIG-LOC-CNT.                                00006610
           PERFORM 3100-SCAN-FILTER-MAP THRU 3100-EXIT                  00006620
                   VARYING WT-FLT-NDX FROM 1 BY 1                       00006630
                   UNTIL WT-FLT-NDX GREATER THAN WT-FILTER-CNT.         00006640
       3000-EXIT.                                                       00006650
           EXIT.                                                        00006660
      *                                                                 00006670
       3100-SCAN-FILTER-MAP.                                            00006680
           IF WT-FLT-FILTER-ID (WT-FLT-NDX) EQUAL OI-LOCATION-FILTER-ID 00006690
               ADD 1 TO WS-ELIG-LOC-CNT                                 00006700
               SET WT-ELIG-NDX TO WS-ELIG-LOC-CNT                       00006710
               MOVE WT-FLT-LOCATION-ID (WT-FLT-NDX)                     00006720
                                       TO WT-ELIG-LOC-ID (WT-ELIG-NDX)  00006730
           END-IF.                                                      00006740
       3100-EXIT.                                                       00006750
           EXIT.                                                        00006760
      *                                                                 00006770
      *--------------------------------------------------------------*  00006780
      *    4000-LOOKUP-INVENTORY -- STEP 2 OF THE SOURCING PASS.     *  00006790
      *    WT-INVENTORY-TABLE ONLY HOLDS QTY > 0 ROWS (SEE 1310), SO *  00006800
      *    THIS IS JUST AN EXISTENCE COUNT OF ROWS FOR THE ITEM'S    *  00006810
      *    SKU ACROSS ANY LOCATION.  WS-SUB-1 HOLDS THE COUNT HERE;  *  00006820
      *    THE 5000 SERIES REUSES WS-SUB-1 AS A MATCHED-ROW INDEX.   *  00006830
      *--------------------------------------------------------------*  00006840
       4000-LOOKUP-INVENTORY.                                           00006850
           MOVE ZERO TO WS-SUB-1.                                       00006860
           PERFORM 4100-SCAN-INVENTORY-SKU THRU 4100-EXIT               00006870
                   VARYING WT-INV-NDX FROM 1 BY 1                       00006880
                   UNTIL WT-INV-NDX GREATER THAN WT-INVENTORY-CNT.      00006890
       4000-EXIT.                                                       00006900
           EXIT.                                                        00006910
      *                                                                 00006920
       4100-SCAN-INVENTORY-SKU.                                         00006930
           IF WT-INV-SKU (WT-INV-NDX) EQUAL OI-SKU                      00006940
               ADD 1 TO WS-SUB-1                                        00006950
           END-IF.                                                      00006960
       4100-EXIT.                                                       00006970
           EXIT.                                                        00006980
      *--------------------------------------------------------------*  00006990
      *    5000-BUILD-SCORE-CANDIDATES -- STEP 3 OF THE SOURCING      * 00007000
      *    PASS.  FOR EVERY ELIGIBLE LOCATION WITH A MATCHING SKU/    * 00007010
      *    LOCATION INVENTORY ROW, SCORE THE PAIR AND ADD IT TO       * 00007020
      *    WT-CANDIDATE-TABLE, THEN SORT THE WHOLE TABLE DESCENDING.  * 00007030
      *--------------------------------------------------------------*  00007040
       5000-BUILD-SCORE-CANDIDATES.                                     00007050
           MOVE ZERO TO WT-CANDIDATE-CNT.                               00007060
           PERFORM 5050-BUILD-ONE-CANDIDATE THRU 5050-EXIT              00007070
                   VARYING WS-ELIG-LOC-TAB-NDX FROM 1 BY 1              00007080
                   UNTIL WS-ELIG-LOC-TAB-NDX GREATER THAN               00007090
               WS-ELIG-LOC-CNT.                                         00007100
           IF WT-CANDIDATE-CNT GREATER THAN 1                           00007110
               PERFORM 6900-SORT-CANDIDATES-DESC THRU 6900-EXIT.        00007120
       5000-EXIT.                                                       00007130
           EXIT.                                                        00007140
      *                                                                 00007150
       5050-BUILD-ONE-CANDIDATE.                                        00007160
           SET WT-ELIG-NDX TO WS-ELIG-LOC-TAB-NDX.                      00007170
           MOVE 0 TO WS-FOUND-SW.                                       00007180
           PERFORM 5060-FIND-INV-FOR-LOC THRU 5060-EXIT                 00007190
                   VARYING WT-INV-NDX FROM 1 BY 1                       00007200
                   UNTIL WT-INV-NDX GREATER THAN WT-INVENTORY-CNT       00007210
                      OR WS-FOUND.                                      00007220
           IF NOT WS-FOUND                                              00007230
               GO TO 5050-EXIT.                                         00007240
           SET WT-INV-NDX TO WS-SUB-1.                                  00007250
           PERFORM 5070-FIND-LOC-ENTRY THRU 5070-EXIT.                  00007260
           IF NOT WS-FOUND                                              00007270
               GO TO 5050-EXIT.                                         00007280
           SET WT-LOC-NDX TO WS-SUB-2.                                  00007290
           PERFORM 5100-CALC-LOCATION-SCORE THRU 5100-EXIT.             00007300
           ADD 1 TO WT-CANDIDATE-CNT.                                   00007310
           SET WT-CND-NDX TO WT-CANDIDATE-CNT.                          00007320
           MOVE WT-LOC-ID (WT-LOC-NDX)           TO WT-CND-LOC-ID       00007330
               (WT-CND-NDX).                                            00007340
           MOVE WT-LOC-NAME (WT-LOC-NDX)         TO WT-CND-LOC-NAME     00007350
               (WT-CND-NDX).                                            00007360
           MOVE WT-LOC-TRANSIT-TIME (WT-LOC-NDX) TO WT-CND-TRANSIT-TIME 00007370
               (WT-CND-NDX).                                            00007380
           MOVE WT-INV-QUANTITY (WT-INV-NDX)     TO WT-CND-INV-QUANTITY 00007390
               (WT-CND-NDX).                                            00007400
           MOVE WT-INV-PROCESSING-TIME (WT-INV-NDX)                     00007410
                                                  TO                    00007420
               WT-CND-PROCESSING-TIME (WT-CND-NDX).                     00007430
           MOVE WS-CALC-SCORE                    TO WT-CND-SCORE        00007440
               (WT-CND-NDX).                                            00007450
           MOVE ZERO                             TO WT-CND-ALLOC-QTY    00007460
               (WT-CND-NDX).                                            00007470
       5050-EXIT.                                                       00007480
           EXIT.                                                        00007490
      *                                                                 00007500
       5060-FIND-INV-FOR-LOC.                                           00007510
           IF WT-INV-LOCATION-ID (WT-INV-NDX) EQUAL WT-ELIG-LOC-ID      00007520
               (WT-ELIG-NDX)                                            00007530
                   AND WT-INV-SKU (WT-INV-NDX) EQUAL OI-SKU             00007540
               MOVE 1 TO WS-FOUND-SW                                    00007550
               SET WS-SUB-1 TO WT-INV-NDX                               00007560
           END-IF.                                                      00007570
       5060-EXIT.                                                       00007580
           EXIT.                                                        00007590
      *                                                                 00007600
       5070-FIND-LOC-ENTRY.                                             00007610
           MOVE 0 TO WS-FOUND-SW.                                       00007620
           PERFORM 5075-SCAN-ONE-LOC THRU 5075-EXIT                     00007630
                   VARYING WT-LOC-NDX FROM 1 BY 1                       00007640
                   UNTIL WT-LOC-NDX GREATER THAN WT-LOCATION-CNT        00007650
                      OR WS-FOUND.                                      00007660
       5070-EXIT.                                                       00007670
           EXIT.                                                        00007680
      *                                                                 00007690
       5075-SCAN-ONE-LOC.                                               00007700
           IF WT-LOC-ID (WT-LOC-NDX) EQUAL WT-ELIG-LOC-ID (WT-ELIG-NDX) 00007710
               MOVE 1 TO WS-FOUND-SW                                    00007720
               SET WS-SUB-2 TO WT-LOC-NDX                               00007730
           END-IF.                                                      00007740
       5075-EXIT.                                                       00007750
           EXIT.                                                        00007760
      *                                                                 00007770
      *--------------------------------------------------------------*  00007780
      *    5100-CALC-LOCATION-SCORE -- SCORES ONE LOCATION/INVENTORY  * 00007790
      *    PAIR AGAINST THE ACTIVE WEIGHT SET.  WT-LOC-NDX/WT-INV-NDX * 00007800
      *    MUST BE POSITIONED ON THE PAIR BEFORE THIS IS PERFORMED.   * 00007810
      *--------------------------------------------------------------*  00007820
       5100-CALC-LOCATION-SCORE.                                        00007830
           MOVE WT-INV-QUANTITY (WT-INV-NDX) TO WS-INV-QTY-D.           00007840
           MOVE OI-QUANTITY                  TO WS-REQ-QTY-D.           00007850
           IF WS-REQ-QTY-D EQUAL ZERO                                   00007860
               MOVE ZERO TO WS-INV-RATIO                                00007870
           ELSE                                                         00007880
               COMPUTE WS-INV-RATIO ROUNDED = WS-INV-QTY-D /            00007890
               WS-REQ-QTY-D                                             00007900
               IF WS-INV-RATIO GREATER THAN 1                           00007910
                   MOVE 1 TO WS-INV-RATIO                               00007920
               END-IF                                                   00007930
           END-IF.                                                      00007940
           COMPUTE WS-CALC-SCORE ROUNDED =                              00007950
                   (WT-LOC-TRANSIT-TIME (WT-LOC-NDX) *                  00007960
               WS-SC-TRANSIT-TIME-WEIGHT)                               00007970
                 + (WT-INV-PROCESSING-TIME (WT-INV-NDX) *               00007980
               WS-SC-PROCESSING-TIME-WEIGHT)                            00007990
                 + (WS-INV-RATIO * WS-SC-INVENTORY-WEIGHT).             00008000
           IF OI-IS-EXPRESS-PRIORITY EQUAL 'Y'                          00008010
                   AND WT-LOC-TRANSIT-TIME (WT-LOC-NDX) NOT GREATER THAN00008020
               1                                                        00008030
               COMPUTE WS-CALC-SCORE ROUNDED = WS-CALC-SCORE +          00008040
               WS-SC-EXPRESS-WEIGHT                                     00008050
           END-IF.                                                      00008060
       5100-EXIT.                                                       00008070
           EXIT.                                                        00008080
      *                                                                 00008090
      *--------------------------------------------------------------*  00008100
      *    6900-SORT-CANDIDATES-DESC -- STRAIGHT INSERTION SORT OF    * 00008110
      *    WT-CANDIDATE-TABLE (1 .. WT-CANDIDATE-CNT) DESCENDING BY   * 00008120
      *    WT-CND-SCORE.  THE TABLE IS SMALL (FEW LOCATIONS PER       * 00008130
      *    FILTER), SO A SORT VERB BUYS NOTHING HERE -- SAME IDIOM    * 00008140
      *    AS THE OTHER LOADED/SCANNED WORK TABLES IN THIS PROGRAM.   * 00008150
      *--------------------------------------------------------------*  00008160
       6900-SORT-CANDIDATES-DESC.                                       00008170
           PERFORM 6910-OUTER-PASS THRU 6910-EXIT                       00008180
                   VARYING WS-SUB-1 FROM 1 BY 1                         00008190
                   UNTIL WS-SUB-1 GREATER THAN WT-CANDIDATE-CNT.        00008200
       6900-EXIT.                                                       00008210
           EXIT.                                                        00008220
      *                                                                 00008230
       6910-OUTER-PASS.                                                 00008240
           PERFORM 6920-INNER-PASS THRU 6920-EXIT                       00008250
                   VARYING WS-SUB-2 FROM 1 BY 1                         00008260
                   UNTIL WS-SUB-2 GREATER THAN WT-CANDIDATE-CNT -       00008270
               WS-SUB-1.                                                00008280
       6910-EXIT.                                                       00008290
           EXIT.                                                        00008300
      *                                                                 00008310
       6920-INNER-PASS.                                                 00008320
           IF WT-CND-SCORE (WS-SUB-2) LESS THAN WT-CND-SCORE (WS-SUB-2 +00008330
               1)                                                       00008340
               PERFORM 6930-SWAP-CANDIDATES THRU 6930-EXIT              00008350
           END-IF.                                                      00008360
       6920-EXIT.                                                       00008370
           EXIT.                                                        00008380
      *                                                                 00008390
       6930-SWAP-CANDIDATES.                                            00008400
           MOVE WT-CANDIDATE-ENTRY (WS-SUB-2)     TO WT-SWAP-CANDIDATE. 00008410
           MOVE WT-CANDIDATE-ENTRY (WS-SUB-2 + 1) TO WT-CANDIDATE-ENTRY 00008420
               (WS-SUB-2).                                              00008430
           MOVE WT-SWAP-CANDIDATE                 TO WT-CANDIDATE-ENTRY 00008440
               (WS-SUB-2 + 1).                                          00008450
       6930-EXIT.                                                       00008460
           EXIT.                                                        00008470
      *--------------------------------------------------------------*  00008480
      *    6050-RESOLVE-ITEM-DEFAULTS -- APPLIES THE ITEM-OVERRIDE-   * 00008490
      *    ELSE-ORDER-DEFAULT-ELSE-HARD-DEFAULT RULE FOR THE TWO      * 00008500
      *    INHERITED POLICY FLAGS, AND THE UNIT-PRICE HALF OF THE     * 00008510
      *    HIGH-SECURITY TEST (THE PRODUCT-CATEGORY HALF IS NOT       * 00008520
      *    PORTED -- NO CATEGORY FIELD EXISTS ON ORDER-ITEM-REC).     * 00008530
      *--------------------------------------------------------------*  00008540
       6050-RESOLVE-ITEM-DEFAULTS.                                      00008550
           IF OI-ALLOW-PARTIAL-FULFILL NOT EQUAL SPACE                  00008560
               MOVE OI-ALLOW-PARTIAL-FULFILL TO WS-EFF-ALLOW-PARTIAL    00008570
           ELSE                                                         00008580
               IF OH-ALLOW-PARTIAL-SHIP NOT EQUAL SPACE                 00008590
                   MOVE OH-ALLOW-PARTIAL-SHIP TO WS-EFF-ALLOW-PARTIAL   00008600
               ELSE                                                     00008610
                   MOVE 'Y' TO WS-EFF-ALLOW-PARTIAL                     00008620
               END-IF                                                   00008630
           END-IF.                                                      00008640
           IF OI-PREFER-SINGLE-LOC NOT EQUAL SPACE                      00008650
               MOVE OI-PREFER-SINGLE-LOC TO WS-EFF-PREFER-SINGLE        00008660
           ELSE                                                         00008670
               IF OH-PREFER-SINGLE-LOC NOT EQUAL SPACE                  00008680
                   MOVE OH-PREFER-SINGLE-LOC TO WS-EFF-PREFER-SINGLE    00008690
               ELSE                                                     00008700
                   MOVE 'N' TO WS-EFF-PREFER-SINGLE                     00008710
               END-IF                                                   00008720
           END-IF.                                                      00008730
           IF OI-UNIT-PRICE GREATER THAN 1000.00                        00008740
               MOVE 'Y' TO WS-REQUIRE-HI-SECURITY-SW                    00008750
           ELSE                                                         00008760
               MOVE 'N' TO WS-REQUIRE-HI-SECURITY-SW                    00008770
           END-IF.                                                      00008780
       6050-EXIT.                                                       00008790
           EXIT.                                                        00008800
      *                                                                 00008810
      *--------------------------------------------------------------*  00008820
      *    6000-SELECT-ALLOCATION -- STEP 4.  EVALUATES BOTH THE      * 00008830
      *    SINGLE- AND MULTI-LOCATION CANDIDATES AND KEEPS WHICHEVER  * 00008840
      *    SCORES HIGHER (TIES FAVOR SINGLE -- NO SPLIT PENALTY).     * 00008850
      *--------------------------------------------------------------*  00008860
       6000-SELECT-ALLOCATION.                                          00008870
           MOVE 'N' TO WS-SNG-VALID-SW.                                 00008880
           MOVE 'N' TO WS-MLT-VALID-SW.                                 00008890
           MOVE 'N' TO WS-CHOSEN-IS-MULTI-SW.                           00008900
           PERFORM 6100-EVAL-SINGLE-CANDIDATE THRU 6100-EXIT.           00008910
           PERFORM 6200-EVAL-MULTI-CANDIDATE  THRU 6200-EXIT.           00008920
           PERFORM 6400-CHOOSE-STRATEGY       THRU 6400-EXIT.           00008930
       6000-EXIT.                                                       00008940
           EXIT.                                                        00008950
      *                                                                 00008960
       6100-EVAL-SINGLE-CANDIDATE.                                      00008970
           SET WT-CND-NDX TO 1.                                         00008980
           IF WT-CND-INV-QUANTITY (WT-CND-NDX) LESS THAN OI-QUANTITY    00008990
               MOVE WT-CND-INV-QUANTITY (WT-CND-NDX) TO WS-SNG-ALLOC-QTY00009000
               MOVE 'Y' TO WS-SNG-PARTIAL-SW                            00009010
           ELSE                                                         00009020
               MOVE OI-QUANTITY TO WS-SNG-ALLOC-QTY                     00009030
               MOVE 'N' TO WS-SNG-PARTIAL-SW                            00009040
           END-IF.                                                      00009050
           IF OI-REQUIRE-FULL-QTY EQUAL 'Y' AND WS-SNG-PARTIAL          00009060
               GO TO 6100-EXIT                                          00009070
           END-IF.                                                      00009080
           IF WS-SNG-PARTIAL AND NOT WS-EFF-PARTIAL-ALLOWED             00009090
               GO TO 6100-EXIT                                          00009100
           END-IF.                                                      00009110
           MOVE WT-CND-LOC-ID (WT-CND-NDX)   TO WS-SNG-LOC-ID.          00009120
           MOVE WT-CND-LOC-NAME (WT-CND-NDX) TO WS-SNG-LOC-NAME.        00009130
           MOVE WT-CND-SCORE (WT-CND-NDX)    TO WS-SNG-SCORE.           00009140
           MOVE 'Y' TO WS-SNG-VALID-SW.                                 00009150
       6100-EXIT.                                                       00009160
           EXIT.                                                        00009170
      *                                                                 00009180
      *--------------------------------------------------------------*  00009190
      *    6200-EVAL-MULTI-CANDIDATE -- GREEDILY ALLOCATES FROM BEST  * 00009200
      *    TO WORST SCORED PAIR UNTIL THE REQUESTED QTY IS MET OR THE * 00009210
      *    CANDIDATE TABLE IS EXHAUSTED, THEN SCORES THE RESULT.       *00009220
      *--------------------------------------------------------------*  00009230
       6200-EVAL-MULTI-CANDIDATE.                                       00009240
           MOVE OI-QUANTITY TO WS-REMAINING-QTY.                        00009250
           MOVE ZERO TO WS-TOTAL-ALLOCATED-QTY.                         00009260
           MOVE ZERO TO WS-MLT-LOC-CNT.                                 00009270
           PERFORM 6210-ALLOCATE-ONE-PAIR THRU 6210-EXIT                00009280
                   VARYING WT-CND-NDX FROM 1 BY 1                       00009290
                   UNTIL WT-CND-NDX GREATER THAN WT-CANDIDATE-CNT       00009300
                      OR WS-REMAINING-QTY NOT GREATER THAN ZERO.        00009310
           IF WS-MLT-LOC-CNT EQUAL ZERO                                 00009320
               GO TO 6200-EXIT                                          00009330
           END-IF.                                                      00009340
           MOVE WS-TOTAL-ALLOCATED-QTY TO WS-MLT-TOTAL-ALLOC.           00009350
           IF WS-TOTAL-ALLOCATED-QTY LESS THAN OI-QUANTITY              00009360
               MOVE 'Y' TO WS-MLT-PARTIAL-SW                            00009370
           ELSE                                                         00009380
               MOVE 'N' TO WS-MLT-PARTIAL-SW                            00009390
           END-IF.                                                      00009400
           IF OI-REQUIRE-FULL-QTY EQUAL 'Y' AND WS-MLT-PARTIAL          00009410
               GO TO 6200-EXIT                                          00009420
           END-IF.                                                      00009430
           IF WS-MLT-PARTIAL AND NOT WS-EFF-PARTIAL-ALLOWED             00009440
               GO TO 6200-EXIT                                          00009450
           END-IF.                                                      00009460
           PERFORM 6220-CALC-BASE-SCORE THRU 6220-EXIT.                 00009470
           IF WS-MLT-LOC-CNT GREATER THAN 1                             00009480
               PERFORM 6300-CALC-SPLIT-PENALTY THRU 6300-EXIT           00009490
           ELSE                                                         00009500
               MOVE ZERO TO WS-MLT-SPLIT-PENALTY                        00009510
           END-IF.                                                      00009520
           COMPUTE WS-MLT-SCORE ROUNDED = WS-MLT-BASE-SCORE -           00009530
               WS-MLT-SPLIT-PENALTY.                                    00009540
           IF WS-MLT-LOC-CNT GREATER THAN 1 AND WS-EFF-SINGLE-PREFERRED 00009550
               COMPUTE WS-MLT-SCORE ROUNDED = WS-MLT-SCORE - 50         00009560
           END-IF.                                                      00009570
           MOVE 'Y' TO WS-MLT-VALID-SW.                                 00009580
       6200-EXIT.                                                       00009590
           EXIT.                                                        00009600
      *                                                                 00009610
       6210-ALLOCATE-ONE-PAIR.                                          00009620
           IF WT-CND-INV-QUANTITY (WT-CND-NDX) NOT GREATER THAN ZERO    00009630
               GO TO 6210-EXIT                                          00009640
           END-IF.                                                      00009650
           IF WT-CND-INV-QUANTITY (WT-CND-NDX) LESS THAN                00009660
               WS-REMAINING-QTY                                         00009670
               MOVE WT-CND-INV-QUANTITY (WT-CND-NDX)                    00009680
                                      TO WT-CND-ALLOC-QTY (WT-CND-NDX)  00009690
           ELSE                                                         00009700
               MOVE WS-REMAINING-QTY TO WT-CND-ALLOC-QTY (WT-CND-NDX)   00009710
           END-IF.                                                      00009720
           SUBTRACT WT-CND-ALLOC-QTY (WT-CND-NDX) FROM WS-REMAINING-QTY.00009730
           ADD WT-CND-ALLOC-QTY (WT-CND-NDX) TO WS-TOTAL-ALLOCATED-QTY. 00009740
           ADD 1 TO WS-MLT-LOC-CNT.                                     00009750
       6210-EXIT.                                                       00009760
           EXIT.                                                        00009770
      *                                                                 00009780
       6220-CALC-BASE-SCORE.                                            00009790
           MOVE ZERO TO WS-WEIGHTED-SUM.                                00009800
           PERFORM 6230-ACCUM-ONE-PAIR THRU 6230-EXIT                   00009810
                   VARYING WT-CND-NDX FROM 1 BY 1                       00009820
                   UNTIL WT-CND-NDX GREATER THAN WT-CANDIDATE-CNT.      00009830
           IF WS-MLT-TOTAL-ALLOC GREATER THAN ZERO                      00009840
               COMPUTE WS-MLT-BASE-SCORE ROUNDED =                      00009850
                       WS-WEIGHTED-SUM / WS-MLT-TOTAL-ALLOC             00009860
           ELSE                                                         00009870
               MOVE ZERO TO WS-MLT-BASE-SCORE                           00009880
           END-IF.                                                      00009890
       6220-EXIT.                                                       00009900
           EXIT.                                                        00009910
      *                                                                 00009920
       6230-ACCUM-ONE-PAIR.                                             00009930
           IF WT-CND-ALLOC-QTY (WT-CND-NDX) GREATER THAN ZERO           00009940
               COMPUTE WS-WEIGHTED-SUM ROUNDED =                        00009950
                       WS-WEIGHTED-SUM +                                00009960
                       (WT-CND-SCORE (WT-CND-NDX) * WT-CND-ALLOC-QTY    00009970
               (WT-CND-NDX))                                            00009980
           END-IF.                                                      00009990
       6230-EXIT.                                                       00010000
           EXIT.                                                        00010010
      *                                                                 00010020
      *--------------------------------------------------------------*  00010030
      *    6300-CALC-SPLIT-PENALTY -- THE FRACTIONAL-EXPONENT TERM    * 00010040
      *    (LOCATION-COUNT - 1) ** SC-SPLIT-PENALTY-EXPONENT USES THE * 00010050
      *    EXP(N * LOG(X)) IDENTITY SINCE THE EXPONENT IS NOT AN      * 00010060
      *    INTEGER (DEFAULT 1.5).  LOCATION-COUNT = 2 GIVES A BASE OF * 00010070
      *    1, AND LOG(1) IS DEGENERATE, SO THAT CASE IS SHORT-        * 00010080
      *    CIRCUITED TO A RESULT OF 1 WITHOUT CALLING LOG/EXP AT ALL. * 00010090
      *    TOTALVALUE IS ALWAYS ZERO ON THE WIRED CALL PATH (SEE      * 00010100
      *    SPEC NOTES) SO WS-TOTAL-VALUE IS NEVER SET ABOVE ZERO --   * 00010110
      *    THE COMPARISON IS KEPT SO THE RULE STAYS VISIBLE HERE.     * 00010120
      *--------------------------------------------------------------*  00010130
       6300-CALC-SPLIT-PENALTY.                                         00010140
           COMPUTE WS-EXP-BASE = WS-MLT-LOC-CNT - 1.                    00010150
           IF WS-EXP-BASE EQUAL 1                                       00010160
               MOVE 1 TO WS-EXP-RESULT                                  00010170
           ELSE                                                         00010180
               COMPUTE WS-EXP-RESULT ROUNDED =                          00010190
                       FUNCTION EXP(WS-SC-SPLIT-PENALTY-EXPONENT *      00010200
                                    FUNCTION LOG(WS-EXP-BASE))          00010210
           END-IF.                                                      00010220
           COMPUTE WS-MLT-SPLIT-PENALTY ROUNDED =                       00010230
                   WS-SC-SPLIT-PENALTY-BASE                             00010240
                 + (WS-EXP-RESULT * WS-SC-SPLIT-PENALTY-MULT).          00010250
           IF WS-TOTAL-VALUE GREATER THAN WS-SC-HIGH-VALUE-THRESHOLD    00010260
               COMPUTE WS-MLT-SPLIT-PENALTY ROUNDED =                   00010270
                       WS-MLT-SPLIT-PENALTY + WS-SC-HIGH-VALUE-PENALTY  00010280
           END-IF.                                                      00010290
           IF OI-SAME-DAY-DELIVERY                                      00010300
               COMPUTE WS-MLT-SPLIT-PENALTY ROUNDED =                   00010310
                       WS-MLT-SPLIT-PENALTY + WS-SC-SAME-DAY-PENALTY    00010320
           END-IF.                                                      00010330
           IF OI-NEXT-DAY-DELIVERY                                      00010340
               COMPUTE WS-MLT-SPLIT-PENALTY ROUNDED =                   00010350
                       WS-MLT-SPLIT-PENALTY + WS-SC-NEXT-DAY-PENALTY    00010360
           END-IF.                                                      00010370
       6300-EXIT.                                                       00010380
           EXIT.                                                        00010390
      *                                                                 00010400
      *--------------------------------------------------------------*  00010410
      *    6400-CHOOSE-STRATEGY -- TIES FAVOR THE SINGLE-LOCATION     * 00010420
      *    CANDIDATE (NO SPLIT PENALTY CARRIED).                      * 00010430
      *--------------------------------------------------------------*  00010440
       6400-CHOOSE-STRATEGY.                                            00010450
           EVALUATE TRUE                                                00010460
               WHEN WS-SNG-VALID AND WS-MLT-VALID                       00010470
                       AND WS-SNG-SCORE NOT LESS THAN WS-MLT-SCORE      00010480
                   PERFORM 6410-ADOPT-SINGLE THRU 6410-EXIT             00010490
               WHEN WS-SNG-VALID AND WS-MLT-VALID                       00010500
                   PERFORM 6420-ADOPT-MULTI  THRU 6420-EXIT             00010510
               WHEN WS-SNG-VALID                                        00010520
                   PERFORM 6410-ADOPT-SINGLE THRU 6410-EXIT             00010530
               WHEN WS-MLT-VALID                                        00010540
                   PERFORM 6420-ADOPT-MULTI  THRU 6420-EXIT             00010550
               WHEN OTHER                                               00010560
                   CONTINUE                                             00010570
           END-EVALUATE.                                                00010580
       6400-EXIT.                                                       00010590
           EXIT.                                                        00010600
      *                                                                 00010610
       6410-ADOPT-SINGLE.                                               00010620
           MOVE 'N' TO WS-CHOSEN-IS-MULTI-SW.                           00010630
           MOVE WS-SNG-SCORE     TO WS-CHOSEN-SCORE.                    00010640
           MOVE WS-SNG-ALLOC-QTY TO WS-CHOSEN-TOTAL-FULFILLED.          00010650
           IF WS-SNG-PARTIAL                                            00010660
               MOVE 'Y' TO WS-CHOSEN-PARTIAL-FLAG                       00010670
           ELSE                                                         00010680
               MOVE 'N' TO WS-CHOSEN-PARTIAL-FLAG                       00010690
           END-IF.                                                      00010700
       6410-EXIT.                                                       00010710
           EXIT.                                                        00010720
      *                                                                 00010730
       6420-ADOPT-MULTI.                                                00010740
           MOVE 'Y' TO WS-CHOSEN-IS-MULTI-SW.                           00010750
           MOVE WS-MLT-SCORE       TO WS-CHOSEN-SCORE.                  00010760
           MOVE WS-MLT-TOTAL-ALLOC TO WS-CHOSEN-TOTAL-FULFILLED.        00010770
           IF WS-MLT-PARTIAL                                            00010780
               MOVE 'Y' TO WS-CHOSEN-PARTIAL-FLAG                       00010790
           ELSE                                                         00010800
               MOVE 'N' TO WS-CHOSEN-PARTIAL-FLAG                       00010810
           END-IF.                                                      00010820
       6420-EXIT.                                                       00010830
           EXIT.                                                        00010840
      *--------------------------------------------------------------*  00010850
      *    7000-SELECT-CARRIER-AND-DATES -- STEPS 5-6 OF THE SOURCING * 00010860
      *    PASS, CARRIER SELECTION AND PROMISE-DATE.  DISTANCE AND    * 00010870
      *    PROCESSING TIME ARE TAKEN FROM THE PRIMARY (HIGHEST SCORED * 00010880
      *    / FIRST ALLOCATED) LOCATION ONLY -- A SPLIT SHIPMENT GETS  * 00010890
      *    ONE CARRIER AND ONE PROMISE DATE FOR THE WHOLE PLAN, NOT   * 00010900
      *    ONE PER LOCATION.  WS-PRI-LOCATION-ID IS RESOLVED FIRST,   * 00010910
      *    THEN WT-LOC-NDX AND WT-INV-NDX ARE RE-POSITIONED ONTO IT   * 00010920
      *    (THE TABLE INDICES LEFT OVER FROM THE 6000 SERIES POINT AT * 00010930
      *    WHATEVER PAIR WAS LAST TOUCHED, NOT NECESSARILY THE ONE    * 00010940
      *    THE CHOSEN STRATEGY ACTUALLY KEPT).                        * 00010950
      *--------------------------------------------------------------*  00010960
       7000-SELECT-CARRIER-AND-DATES.                                   00010970
           MOVE 'N' TO WS-CARRIER-FOUND-SW.                             00010980
           IF WS-CHOSEN-IS-MULTI                                        00010990
               PERFORM 7010-FIND-PRIMARY-MULTI THRU 7010-EXIT           00011000
                       VARYING WT-CND-NDX FROM 1 BY 1                   00011010
                       UNTIL WT-CND-NDX GREATER THAN WT-CANDIDATE-CNT   00011020
                          OR WT-CND-ALLOC-QTY (WT-CND-NDX) GREATER THAN 00011030
               ZERO                                                     00011040
               MOVE WT-CND-LOC-ID (WT-CND-NDX) TO WS-PRI-LOCATION-ID    00011050
           ELSE                                                         00011060
               MOVE WS-SNG-LOC-ID TO WS-PRI-LOCATION-ID                 00011070
           END-IF.                                                      00011080
           PERFORM 7020-RESOLVE-PRIMARY-NDX THRU 7020-EXIT.             00011090
           PERFORM 7100-CALC-DISTANCE-KM THRU 7100-EXIT.                00011100
           PERFORM 7200-FIND-CARRIER     THRU 7200-EXIT.                00011110
           IF NOT WS-CARRIER-FOUND                                      00011120
               GO TO 7000-EXIT                                          00011130
           END-IF.                                                      00011140
           MOVE WT-INV-PROCESSING-TIME (WT-INV-NDX) TO                  00011150
               WS-PDP-PROCESSING-DAYS.                                  00011160
           MOVE WS-SEL-BASE-TRANSIT-DAYS             TO                 00011170
               WS-PDP-TRANSIT-DAYS.                                     00011180
           CALL 'SRPRMDT1' USING WS-PROMISE-DATE-PARMS.                 00011190
       7000-EXIT.                                                       00011200
           EXIT.                                                        00011210
      *                                                                 00011220
       7010-FIND-PRIMARY-MULTI.                                         00011230
           CONTINUE.                                                    00011240
       7010-EXIT.                                                       00011250
           EXIT.                                                        00011260
      *                                                                 00011270
      *--------------------------------------------------------------*  00011280
      *    7020-RESOLVE-PRIMARY-NDX -- POSITIONS WT-LOC-NDX ON THE    * 00011290
      *    PRIMARY LOCATION'S MASTER ROW (FOR LATITUDE/LONGITUDE) AND * 00011300
      *    WT-INV-NDX ON ITS SKU/LOCATION INVENTORY ROW (FOR          * 00011310
      *    PROCESSING TIME), REUSING THE 5070/5060 SCAN IDIOM.        * 00011320
      *--------------------------------------------------------------*  00011330
       7020-RESOLVE-PRIMARY-NDX.                                        00011340
           MOVE 0 TO WS-FOUND-SW.                                       00011350
           PERFORM 7025-SCAN-LOC-BY-ID THRU 7025-EXIT                   00011360
                   VARYING WT-LOC-NDX FROM 1 BY 1                       00011370
                   UNTIL WT-LOC-NDX GREATER THAN WT-LOCATION-CNT        00011380
                      OR WS-FOUND.                                      00011390
           MOVE 0 TO WS-FOUND-SW.                                       00011400
           PERFORM 7030-SCAN-INV-BY-LOC THRU 7030-EXIT                  00011410
                   VARYING WT-INV-NDX FROM 1 BY 1                       00011420
                   UNTIL WT-INV-NDX GREATER THAN WT-INVENTORY-CNT       00011430
                      OR WS-FOUND.                                      00011440
       7020-EXIT.                                                       00011450
           EXIT.                                                        00011460
      *                                                                 00011470
       7025-SCAN-LOC-BY-ID.                                             00011480
           IF WT-LOC-ID (WT-LOC-NDX) EQUAL WS-PRI-LOCATION-ID           00011490
               MOVE 1 TO WS-FOUND-SW                                    00011500
           END-IF.                                                      00011510
       7025-EXIT.                                                       00011520
           EXIT.                                                        00011530
      *                                                                 00011540
       7030-SCAN-INV-BY-LOC.                                            00011550
           IF WT-INV-LOCATION-ID (WT-INV-NDX) EQUAL WS-PRI-LOCATION-ID  00011560
                   AND WT-INV-SKU (WT-INV-NDX) EQUAL OI-SKU             00011570
               MOVE 1 TO WS-FOUND-SW                                    00011580
           END-IF.                                                      00011590
       7030-EXIT.                                                       00011600
           EXIT.                                                        00011610
      *                                                                 00011620
      *--------------------------------------------------------------*  00011630
      *    7100-CALC-DISTANCE-KM -- STRAIGHT-LINE (NOT GREAT-CIRCLE)  * 00011640
      *    APPROXIMATION, DEGREES-TO-KM AT 111.32 KM/DEGREE, SAME AS  * 00011650
      *    THE DISTRIBUTION DESK HAS ALWAYS FIGURED MILEAGE.           *00011660
      *--------------------------------------------------------------*  00011670
       7100-CALC-DISTANCE-KM.                                           00011680
           COMPUTE WS-LAT-DIFF = WT-LOC-LATITUDE (WT-LOC-NDX) -         00011690
               OH-LATITUDE.                                             00011700
           COMPUTE WS-LON-DIFF = WT-LOC-LONGITUDE (WT-LOC-NDX) -        00011710
               OH-LONGITUDE.                                            00011720
           COMPUTE WS-DISTANCE-KM ROUNDED =                             00011730
                   FUNCTION SQRT((WS-LAT-DIFF * WS-LAT-DIFF)            00011740
                                + (WS-LON-DIFF * WS-LON-DIFF)) * 111.32.00011750
       7100-EXIT.                                                       00011760
           EXIT.                                                        00011770
      *                                                                 00011780
      *--------------------------------------------------------------*  00011790
      *    7200-FIND-CARRIER -- SCANS WT-CARRIER-TABLE, WHICH         * 00011800
      *    1420-SORT-CARRIERS-ASC LEFT IN ASCENDING WT-CAR-PRIORITY   * 00011810
      *    ORDER REGARDLESS OF HOW CARRIER-CONFIG-FILE ITSELF WAS     * 00011820
      *    SEQUENCED, AND KEEPS THE FIRST ROW THAT MATCHES DELIVERY   * 00011830
      *    TYPE, PASSES THE DISTANCE CAP AND IS SUITABLE FOR THE      * 00011840
      *    ITEM'S HAZMAT/COLD-CHAIN/HIGH-SECURITY NEEDS -- SO THE     * 00011850
      *    FIRST HIT IS ALWAYS THE LOWEST-PRIORITY-NUMBER CARRIER     * 00011860
      *    THAT QUALIFIES.                                            * 00011870
      *--------------------------------------------------------------*  00011880
       7200-FIND-CARRIER.                                               00011890
           PERFORM 7210-SCAN-ONE-CARRIER THRU 7210-EXIT                 00011900
                   VARYING WT-CAR-NDX FROM 1 BY 1                       00011910
                   UNTIL WT-CAR-NDX GREATER THAN WT-CARRIER-CNT         00011920
                      OR WS-CARRIER-FOUND.                              00011930
       7200-EXIT.                                                       00011940
           EXIT.                                                        00011950
      *                                                                 00011960
       7210-SCAN-ONE-CARRIER.                                           00011970
           EVALUATE TRUE                                                00011980
               WHEN WT-CAR-DELIVERY-TYPE (WT-CAR-NDX) NOT EQUAL         00011990
                   OI-DELIVERY-TYPE                                     00012000
                   GO TO 7210-EXIT                                      00012010
               WHEN WT-CAR-MAX-DISTANCE-KM (WT-CAR-NDX) NOT EQUAL       00012020
               999999.99                                                00012030
                       AND WS-DISTANCE-KM GREATER THAN                  00012040
                   WT-CAR-MAX-DISTANCE-KM (WT-CAR-NDX)                  00012050
                   GO TO 7210-EXIT                                      00012060
               WHEN OI-IS-HAZMAT EQUAL 'Y'                              00012070
                       AND WT-CAR-SUPPORTS-HAZMAT (WT-CAR-NDX) NOT EQUAL00012080
               'Y'                                                      00012090
                   GO TO 7210-EXIT                                      00012100
               WHEN OI-REQUIRES-COLD-STORAGE EQUAL 'Y'                  00012110
                       AND WT-CAR-SUPPORTS-COLD (WT-CAR-NDX) NOT EQUAL  00012120
               'Y'                                                      00012130
                   GO TO 7210-EXIT                                      00012140
               WHEN WS-REQUIRES-HI-SECURITY                             00012150
                       AND WT-CAR-SUPPORTS-HIVAL (WT-CAR-NDX) NOT EQUAL 00012160
               'Y'                                                      00012170
                   GO TO 7210-EXIT                                      00012180
               WHEN OTHER                                               00012190
                   MOVE WT-CAR-CODE (WT-CAR-NDX) TO WS-SEL-CARRIER-CODE 00012200
                   MOVE WT-CAR-SERVICE-LEVEL (WT-CAR-NDX) TO            00012210
                       WS-SEL-SERVICE-LEVEL                             00012220
                   MOVE WT-CAR-BASE-TRANSIT-DAYS (WT-CAR-NDX) TO        00012230
                       WS-SEL-BASE-TRANSIT-DAYS                         00012240
                   MOVE 'Y' TO WS-CARRIER-FOUND-SW                      00012250
           END-EVALUATE.                                                00012260
       7210-EXIT.                                                       00012270
           EXIT.                                                        00012280
      *                                                                 00012290
      *--------------------------------------------------------------*  00012300
      *    8000-WRITE-FULFILLMENT-PLAN -- ONE FULFILLMENT-PLAN-REC    * 00012310
      *    PER LOCATION THE CHOSEN STRATEGY ACTUALLY ALLOCATED TO.    * 00012320
      *    THE HEADER FIELDS (SCORE, PARTIAL FLAG, CARRIER, DATES)    * 00012330
      *    ARE THE SAME ON EVERY ROW FOR A GIVEN ITEM.                * 00012340
      *--------------------------------------------------------------*  00012350
       8000-WRITE-FULFILLMENT-PLAN.                                     00012360
           MOVE OI-ORDER-ID               TO FP-ORDER-ID.               00012370
           MOVE OI-SKU                    TO FP-SKU.                    00012380
           MOVE OI-QUANTITY               TO FP-REQUESTED-QTY.          00012390
           MOVE WS-CHOSEN-TOTAL-FULFILLED TO FP-TOTAL-FULFILLED.        00012400
           MOVE WS-CHOSEN-PARTIAL-FLAG    TO FP-PARTIAL-FLAG.           00012410
           MOVE WS-CHOSEN-SCORE           TO FP-OVERALL-SCORE.          00012420
           MOVE WS-SEL-CARRIER-CODE       TO FP-CARRIER-CODE.           00012430
           MOVE WS-SEL-SERVICE-LEVEL      TO FP-SERVICE-LEVEL.          00012440
           MOVE WS-PDP-SHIP-DATE          TO FP-SHIP-DATE.              00012450
           MOVE WS-PDP-DELIVERY-DATE      TO FP-DELIVERY-DATE.          00012460
           IF WS-CHOSEN-IS-MULTI                                        00012470
               PERFORM 8100-WRITE-ONE-MULTI-ROW THRU 8100-EXIT          00012480
                       VARYING WT-CND-NDX FROM 1 BY 1                   00012490
                       UNTIL WT-CND-NDX GREATER THAN WT-CANDIDATE-CNT   00012500
           ELSE                                                         00012510
               MOVE WS-SNG-LOC-ID       TO FP-LOCATION-ID               00012520
               MOVE WS-SNG-LOC-NAME     TO FP-LOCATION-NAME             00012530
               MOVE WS-SNG-ALLOC-QTY    TO FP-ALLOCATED-QTY             00012540
               MOVE WS-SNG-SCORE        TO FP-LOCATION-SCORE            00012550
               WRITE FP-FULFILLMENT-PLAN-REC                            00012560
           END-IF.                                                      00012570
       8000-EXIT.                                                       00012580
           EXIT.                                                        00012590
      *                                                                 00012600
       8100-WRITE-ONE-MULTI-ROW.                                        00012610
           IF WT-CND-ALLOC-QTY (WT-CND-NDX) GREATER THAN ZERO           00012620
               MOVE WT-CND-LOC-ID (WT-CND-NDX)       TO FP-LOCATION-ID  00012630
               MOVE WT-CND-LOC-NAME (WT-CND-NDX)     TO FP-LOCATION-NAME00012640
               MOVE WT-CND-ALLOC-QTY (WT-CND-NDX)    TO FP-ALLOCATED-QTY00012650
               MOVE WT-CND-SCORE (WT-CND-NDX)        TO                 00012660
               FP-LOCATION-SCORE                                        00012670
               WRITE FP-FULFILLMENT-PLAN-REC                            00012680
           END-IF.                                                      00012690
       8100-EXIT.                                                       00012700
           EXIT.                                                        00012710
