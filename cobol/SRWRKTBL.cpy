      ******************************************************************
      *                                                                *
      *   COPYBOOK SRWRKTBL -- IN-MEMORY MASTER TABLES FOR THE ORDER   *
      *   SOURCING BATCH.  EVERY MASTER/REFERENCE FILE IS READ ONCE AT *
      *   STARTUP AND HELD HERE; THE PER-ITEM LOGIC THEN SCANS THESE   *
      *   TABLES INSTEAD OF RE-READING A FILE.  SAME SHAPE AS THE OLD  *
      *   FRTRUL2 FREIGHT-RULES TABLE THE DISTRIBUTION DESK RAN BEFORE *
      *   THE CARRIER FILE WAS FLATTENED, JUST LOADED FROM A FLAT FILE *
      *   INSTEAD OF A DB2 CURSOR.                                     *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      *A.00.01| 2026-02-17 | KL  | CR-30884  ADD CANDIDATE/CARRIER TBL*
      *A.00.02| 2026-03-19 | RTW | CR-30919  WIDEN LOCATION TABLE TO  *
      *                           | 500 ROWS, PRIOR 250 RAN OUT       *
      ******************************************************************
       01  WS-RUN-SWITCHES.
           05  WS-EOF-ORDER-HEADER-SW      PIC X(01) VALUE 'N'.
               88  EOF-ORDER-HEADER            VALUE 'Y'.
           05  WS-EOF-ORDER-ITEM-SW        PIC X(01) VALUE 'N'.
               88  EOF-ORDER-ITEM              VALUE 'Y'.
           05  WS-ITEM-HAS-MORE-SW         PIC X(01) VALUE 'N'.
               88  ITEM-BELONGS-TO-HEADER      VALUE 'Y'.
           05  WS-SKIP-ITEM-SW             PIC X(01) VALUE 'N'.
               88  SKIP-THIS-ITEM              VALUE 'Y'.
           05  WS-DIAGNOSTIC-SW            PIC X(01) VALUE 'N'.
               88  DIAGNOSTIC-DISPLAY-ON       VALUE 'Y'.
           05  FILLER                      PIC X(01).

       01  WS-TABLE-COUNTS COMP.
30919      05  WT-LOCATION-MAX             PIC S9(4) VALUE 500.
           05  WT-LOCATION-CNT             PIC S9(4) VALUE ZERO.
           05  WT-FILTER-MAX               PIC S9(4) VALUE 2000.
           05  WT-FILTER-CNT               PIC S9(4) VALUE ZERO.
           05  WT-INVENTORY-MAX            PIC S9(4) VALUE 4000.
           05  WT-INVENTORY-CNT            PIC S9(4) VALUE ZERO.
           05  WT-CARRIER-MAX              PIC S9(4) VALUE 200.
           05  WT-CARRIER-CNT              PIC S9(4) VALUE ZERO.
           05  WT-CANDIDATE-MAX            PIC S9(4) VALUE 500.
           05  WT-CANDIDATE-CNT            PIC S9(4) VALUE ZERO.
           05  FILLER                      PIC S9(4) COMP VALUE ZERO.

       01  WT-LOCATION-TABLE.
30919      05  WT-LOCATION-ENTRY OCCURS 500 TIMES
                                INDEXED BY WT-LOC-NDX.
               10  WT-LOC-ID                PIC 9(05).
               10  WT-LOC-NAME              PIC X(30).
               10  WT-LOC-LATITUDE          PIC S9(3)V9(4).
               10  WT-LOC-LONGITUDE         PIC S9(3)V9(4).
               10  WT-LOC-TRANSIT-TIME      PIC 9(03).
           05  FILLER                      PIC X(01).

       01  WT-FILTER-TABLE.
           05  WT-FILTER-ENTRY OCCURS 2000 TIMES
                               INDEXED BY WT-FLT-NDX.
               10  WT-FLT-FILTER-ID         PIC X(20).
               10  WT-FLT-LOCATION-ID       PIC 9(05).
           05  FILLER                      PIC X(01).

       01  WT-INVENTORY-TABLE.
           05  WT-INVENTORY-ENTRY OCCURS 4000 TIMES
                                  INDEXED BY WT-INV-NDX.
               10  WT-INV-SKU               PIC X(15).
               10  WT-INV-LOCATION-ID       PIC 9(05).
               10  WT-INV-QUANTITY          PIC 9(07).
               10  WT-INV-PROCESSING-TIME   PIC 9(03).
           05  FILLER                      PIC X(01).

30884  01  WT-CARRIER-TABLE.
           05  WT-CARRIER-ENTRY OCCURS 200 TIMES
                                INDEXED BY WT-CAR-NDX.
               10  WT-CAR-CODE              PIC X(10).
               10  WT-CAR-SERVICE-LEVEL     PIC X(12).
               10  WT-CAR-DELIVERY-TYPE     PIC X(10).
               10  WT-CAR-BASE-TRANSIT-DAYS PIC 9(03).
               10  WT-CAR-MAX-DISTANCE-KM   PIC 9(06)V99.
               10  WT-CAR-PRIORITY          PIC 9(03).
               10  WT-CAR-SUPPORTS-HAZMAT   PIC X(01).
               10  WT-CAR-SUPPORTS-COLD     PIC X(01).
               10  WT-CAR-SUPPORTS-HIVAL    PIC X(01).
               10  WT-CAR-MAX-VALUE-LIMIT   PIC 9(07)V99.
           05  FILLER                      PIC X(01).

      *--------------------------------------------------------------*
      *   CANDIDATE TABLE -- ONE ENTRY PER ELIGIBLE (LOCATION,
      *   INVENTORY) PAIR FOR THE ITEM CURRENTLY BEING SOURCED.
      *   BUILT BY 5000-BUILD-SCORE-CANDIDATES, SORTED DESCENDING BY
      *   WT-CND-SCORE BY 6900-SORT-CANDIDATES-DESC, THEN WALKED BY
      *   THE ALLOCATION-STRATEGY PARAGRAPHS.  WT-CND-ALLOC-QTY HOLDS
      *   WHATEVER THE CHOSEN STRATEGY DECIDED TO TAKE FROM THIS PAIR.
      *--------------------------------------------------------------*
30884  01  WT-CANDIDATE-TABLE.
           05  WT-CANDIDATE-ENTRY OCCURS 500 TIMES
                                  INDEXED BY WT-CND-NDX.
               10  WT-CND-LOC-ID            PIC 9(05).
               10  WT-CND-LOC-NAME          PIC X(30).
               10  WT-CND-TRANSIT-TIME      PIC 9(03).
               10  WT-CND-INV-QUANTITY      PIC 9(07).
               10  WT-CND-PROCESSING-TIME   PIC 9(03).
               10  WT-CND-SCORE             PIC S9(5)V99.
               10  WT-CND-ALLOC-AREA.
                   15  WT-CND-ALLOC-QTY     PIC 9(07).
           05  FILLER                      PIC X(01).

       01  WS-ACTIVE-SCORING-CONFIG.
           05  WS-SCORING-CONFIG-LOADED-SW PIC X(01) VALUE 'N'.
               88  SCORING-CONFIG-LOADED       VALUE 'Y'.
           05  WS-SC-TRANSIT-TIME-WEIGHT   PIC S9(3)V99.
           05  WS-SC-PROCESSING-TIME-WEIGHT PIC S9(3)V99.
           05  WS-SC-INVENTORY-WEIGHT      PIC S9(3)V99.
           05  WS-SC-EXPRESS-WEIGHT        PIC S9(3)V99.
           05  WS-SC-SPLIT-PENALTY-BASE    PIC S9(3)V99.
           05  WS-SC-SPLIT-PENALTY-EXPONENT PIC S9(1)V99.
           05  WS-SC-SPLIT-PENALTY-MULT    PIC S9(3)V99.
           05  WS-SC-HIGH-VALUE-THRESHOLD  PIC S9(7)V99.
           05  WS-SC-HIGH-VALUE-PENALTY    PIC S9(3)V99.
           05  WS-SC-SAME-DAY-PENALTY      PIC S9(3)V99.
           05  WS-SC-NEXT-DAY-PENALTY      PIC S9(3)V99.
           05  FILLER                      PIC X(01).

      ******************************************************************
      * END OF COPYBOOK SRWRKTBL                                      *
      ******************************************************************
