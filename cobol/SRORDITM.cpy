      ******************************************************************
      *                                                                *
      *   COPYBOOK SRORDITM -- ORDER ITEM RECORD, ORDER-ITEM-FILE      *
      *   ONE ROW PER ORDER LINE.  OI-ORDER-ID GROUPS ITEMS UNDER      *
      *   THEIR OWNING ORDER-HEADER-REC (MATCHED BY VALUE, NOT A JOIN).*
      *   CARRIES ALL THE FLAGS THE SOURCING ENGINE NEEDS TO FILTER    *
      *   LOCATIONS, SCORE CANDIDATES AND PICK A CARRIER.              *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      *A.00.01| 2026-02-17 | KL  | CR-30884  ADD HAZMAT/COLD/EXPRESS  *
      *A.00.02| 2026-03-19 | RTW | CR-30919  ADD REQUIRE-FULL-QTY FLAG*
      ******************************************************************
       01  OI-ORDER-ITEM-REC.
           05  OI-ORDER-ID                 PIC X(12).
           05  OI-SKU                      PIC X(15).
           05  OI-QUANTITY                 PIC 9(05).
           05  OI-DELIVERY-TYPE            PIC X(10).
               88  OI-SAME-DAY-DELIVERY         VALUE 'SAME_DAY'.
               88  OI-NEXT-DAY-DELIVERY         VALUE 'NEXT_DAY'.
               88  OI-STANDARD-DELIVERY         VALUE 'STANDARD'.
           05  OI-LOCATION-FILTER-ID       PIC X(20).
           05  OI-UNIT-PRICE               PIC 9(07)V99.
30884      05  OI-IS-HAZMAT                PIC X(01).
30884          88  OI-HAZMAT-ITEM               VALUE 'Y'.
30884      05  OI-REQUIRES-COLD-STORAGE    PIC X(01).
30884          88  OI-COLD-STORAGE-ITEM         VALUE 'Y'.
30884      05  OI-IS-EXPRESS-PRIORITY      PIC X(01).
30884          88  OI-EXPRESS-ITEM              VALUE 'Y'.
           05  OI-ALLOW-PARTIAL-FULFILL    PIC X(01).
               88  OI-PARTIAL-FULFILL-YES       VALUE 'Y'.
               88  OI-PARTIAL-FULFILL-NO        VALUE 'N'.
               88  OI-PARTIAL-FULFILL-INHERIT   VALUE ' '.
           05  OI-ALLOW-BACKORDER          PIC X(01).
      *          UNUSED BY THE WIRED SOURCING FLOW -- CARRIED ONLY    *
      *          FOR COMPLETENESS, SEE CR-30884 DESIGN NOTES          *
           05  OI-PREFER-SINGLE-LOC        PIC X(01).
               88  OI-SINGLE-LOC-YES            VALUE 'Y'.
               88  OI-SINGLE-LOC-NO             VALUE 'N'.
               88  OI-SINGLE-LOC-INHERIT        VALUE ' '.
30919      05  OI-REQUIRE-FULL-QTY         PIC X(01).
30919          88  OI-FULL-QTY-REQUIRED         VALUE 'Y'.
           05  FILLER                      PIC X(17).
      ******************************************************************
      * END OF COPYBOOK SRORDITM -- RECORD LENGTH 95                  *
      ******************************************************************
