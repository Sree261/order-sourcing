      ******************************************************************
      *                                                                *
      *   COPYBOOK SRORDHDR -- ORDER HEADER RECORD, ORDER-HEADER-FILE  *
      *   ONE ROW PER TEMP ORDER, READ IN ORDER (NO KEY).  CARRIES     *
      *   THE CUSTOMER DELIVERY POINT AND THE ORDER-LEVEL DEFAULTS     *
      *   THAT AN ITEM INHERITS WHEN ITS OWN OVERRIDE IS BLANK.        *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      *A.00.01| 2026-03-19 | RTW | CR-30919  ADD OH-PREFER-SINGLE-LOC *
      ******************************************************************
       01  OH-ORDER-HEADER-REC.
           05  OH-ORDER-ID                 PIC X(12).
           05  OH-LATITUDE                 PIC S9(3)V9(4).
           05  OH-LONGITUDE                PIC S9(3)V9(4).
           05  OH-ALLOW-PARTIAL-SHIP       PIC X(01).
               88  OH-PARTIAL-SHIP-ALLOWED      VALUE 'Y'.
               88  OH-PARTIAL-SHIP-DISALLOWED   VALUE 'N'.
30919      05  OH-PREFER-SINGLE-LOC         PIC X(01).
30919          88  OH-SINGLE-LOC-PREFERRED      VALUE 'Y'.
30919          88  OH-SINGLE-LOC-NOT-PREFERRED  VALUE 'N'.
           05  FILLER                      PIC X(01).
      ******************************************************************
      * END OF COPYBOOK SRORDHDR -- RECORD LENGTH 29                  *
      ******************************************************************
