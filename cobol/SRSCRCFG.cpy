      ******************************************************************
      *                                                                *
      *   COPYBOOK SRSCRCFG -- SCORING CONFIGURATION RECORD,           *
      *   SCORING-CONFIG-FILE.  NORMALLY A ONE-ROW MASTER -- THE       *
      *   BATCH USES ONLY THE FIRST ROW IT READS (SC-ID = THE ACTIVE   *
      *   CONFIGURATION, CONVENTIONALLY 'DEFAULT_SCORING').  ANY       *
      *   FURTHER ROWS ARE IGNORED -- THERE IS NO PER-ITEM OVERRIDE    *
      *   PATH IN THIS BATCH, SEE SRBCHCOR 1500-LOAD-SCORING-CONFIG.   *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      *A.00.01| 2026-03-02 | KL  | CR-30901  ADD HIGH-VALUE/SAME-DAY/ *
      *                           | NEXT-DAY SPLIT-PENALTY ADD-ONS    *
      ******************************************************************
       01  SC-SCORING-CONFIG-REC.
           05  SC-ID                           PIC X(20).
           05  SC-TRANSIT-TIME-WEIGHT          PIC S9(3)V99.
           05  SC-PROCESSING-TIME-WEIGHT       PIC S9(3)V99.
           05  SC-INVENTORY-WEIGHT             PIC S9(3)V99.
           05  SC-EXPRESS-WEIGHT               PIC S9(3)V99.
           05  SC-SPLIT-PENALTY-BASE           PIC S9(3)V99.
           05  SC-SPLIT-PENALTY-EXPONENT       PIC S9(1)V99.
           05  SC-SPLIT-PENALTY-MULTIPLIER     PIC S9(3)V99.
30901      05  SC-HIGH-VALUE-THRESHOLD         PIC S9(7)V99.
30901      05  SC-HIGH-VALUE-PENALTY           PIC S9(3)V99.
30901      05  SC-SAME-DAY-PENALTY             PIC S9(3)V99.
30901      05  SC-NEXT-DAY-PENALTY             PIC S9(3)V99.
           05  SC-DISTANCE-WEIGHT              PIC S9(3)V99.
           05  SC-DISTANCE-THRESHOLD           PIC S9(5)V99.
           05  FILLER                          PIC X(01).
      ******************************************************************
      * END OF COPYBOOK SRSCRCFG -- RECORD LENGTH 90                  *
      ******************************************************************
