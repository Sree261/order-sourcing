      ******************************************************************
      *                                                                *
      *   COPYBOOK SRFULPLN -- FULFILLMENT PLAN RECORD, OUTPUT TO      *
      *   FULFILLMENT-PLAN-FILE.  ONE ROW PER ALLOCATED LOCATION PER   *
      *   ORDER ITEM -- WRITTEN 1:1 AS COMPUTED, NO CONTROL BREAKS.    *
      *                                                                *
      ******************************************************************
      *A.00.00| 2026-02-03 | KL  | CR-30871  NEW FOR SOURCING BATCH   *
      *A.00.01| 2026-02-17 | KL  | CR-30884  ADD CARRIER/SERVICE LVL  *
      ******************************************************************
       01  FP-FULFILLMENT-PLAN-REC.
           05  FP-ORDER-ID                 PIC X(12).
           05  FP-SKU                      PIC X(15).
           05  FP-REQUESTED-QTY            PIC 9(05).
           05  FP-TOTAL-FULFILLED          PIC 9(05).
           05  FP-PARTIAL-FLAG             PIC X(01).
               88  FP-PARTIAL-SHIPMENT         VALUE 'Y'.
           05  FP-OVERALL-SCORE            PIC S9(5)V99.
           05  FP-LOCATION-ID              PIC 9(05).
           05  FP-LOCATION-NAME            PIC X(30).
           05  FP-ALLOCATED-QTY            PIC 9(05).
           05  FP-LOCATION-SCORE           PIC S9(5)V99.
           05  FP-SHIP-DATE                PIC 9(08).
           05  FP-SHIP-DATE-R REDEFINES FP-SHIP-DATE.
               10  FP-SHIP-DATE-CC         PIC 9(02).
               10  FP-SHIP-DATE-YY         PIC 9(02).
               10  FP-SHIP-DATE-MM         PIC 9(02).
               10  FP-SHIP-DATE-DD         PIC 9(02).
           05  FP-DELIVERY-DATE            PIC 9(08).
           05  FP-DELIVERY-DATE-R REDEFINES FP-DELIVERY-DATE.
               10  FP-DELIVERY-DATE-CC     PIC 9(02).
               10  FP-DELIVERY-DATE-YY     PIC 9(02).
               10  FP-DELIVERY-DATE-MM     PIC 9(02).
               10  FP-DELIVERY-DATE-DD     PIC 9(02).
30884      05  FP-CARRIER-CODE             PIC X(10).
30884      05  FP-SERVICE-LEVEL            PIC X(12).
           05  FILLER                      PIC X(02).
      ******************************************************************
      * END OF COPYBOOK SRFULPLN -- RECORD LENGTH 132                 *
      ******************************************************************
