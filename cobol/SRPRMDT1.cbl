       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    SRPRMDT1.                                         00000020
       AUTHOR.        S L CHENEY.                                       00000030
       INSTALLATION.  DISTRIBUTION SYSTEMS - BATCH.                     00000040
       DATE-WRITTEN.  1991-02-14.                                       00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                 00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: SRPRMDT1                                       *00000090
      *  PROGRAM TEXT:  PROMISE-DATE CALCULATOR.  CALLED BY SRBCHCOR   *00000100
      *                 ONCE PER SOURCED ORDER ITEM.  TAKES THE        *00000110
      *                 WAREHOUSE PROCESSING TIME AND THE CARRIER'S    *00000120
      *                 BASE TRANSIT DAYS AND RETURNS A SHIP DATE AND  *00000130
      *                 A DELIVERY DATE, BOTH COUNTED FROM TODAY.       00000140
      *--------------------COMPILATION OPTIONS--------------------------00000150
      *  COBOL II                                                      *00000160
      *----------------------------------------------------------------*00000170
      *                                                                *00000180
      *-------------------------CHANGE ACTIVITY------------------------*00000190
      *                                                                *00000200
      * VER    | DATE       | BY  | DESCRIPTION                        *00000210
      *--------|------------|-----|------------------------------------*00000220
      * A.00.00| 1991-02-14 | DKT | ORIGINAL -- SPLIT OFF THE PROMISE-  00000230
      *        |            |     | DATE ARITHMETIC SO 1991 SPLIT-      00000240
      *        |            |     | SHIPMENT WORK IN SRBCHCOR COULD     00000250
      *        |            |     | CALL IT ONCE PER LOCATION LEG       00000260
      * A.00.01| 1993-10-05 | DKT | PARAMETER AREA WIDENED FOR CARRIER  00000270
      *        |            |     | BASE-TRANSIT-DAYS (WAS HARDCODED 2) 00000280
      * A.01.00| 1998-11-30 | SLC | Y2K -- DATES NOW PASSED AS CCYYMMDD 00000290
      *        |            |     | AND ROUTED THROUGH INTEGER-OF-DATE/ 00000300
      *        |            |     | DATE-OF-INTEGER, REPLACING THE OLD  00000310
      *        |            |     | 2-DIGIT-YEAR JULIAN-TABLE MATH      00000320
      * A.01.01| 1999-01-08 | SLC | Y2K CORRECTION RETEST, NO LOGIC     00000330
      *        |            |     | CHANGE, RERAN FULL REGRESSION       00000340
      * A.02.00| 2026-02-03 | KL  | CR-30871 RENAMED PARAMETER AREA FOR 00000350
      *        |            |     | THE SKU/LOCATION-FILTER-ID SOURCING 00000360
      *        |            |     | REWRITE -- FORMULA UNCHANGED        00000370
      *----------------------------------------------------------------*00000380
      *                                                                *00000390
       ENVIRONMENT DIVISION.                                            00000400
       CONFIGURATION SECTION.                                           00000410
       SOURCE-COMPUTER.   IBM-370.                                      00000420
       OBJECT-COMPUTER.   IBM-370.                                      00000430
       SPECIAL-NAMES.                                                   00000440
           CLASS NUMERIC-SIGN IS "+" "-".                               00000450
       INPUT-OUTPUT SECTION.                                            00000460
       FILE-CONTROL.                                                    00000470
       DATA DIVISION.                                                   00000480
       FILE SECTION.                                                    00000490
       WORKING-STORAGE SECTION.                                         00000500
      *--------------------------------------------------------------*  00000510
      *    WORK AREA FOR THE INTEGER-OF-DATE ROUND TRIP.  WS-PDW-     * 00000520
      *    TODAY-8 AND THE TWO RESULT DATES ALL CARRY A REDEFINED     * 00000530
      *    CC/YY/MM/DD BREAKDOWN FOR DIAGNOSTIC DISPLAY, THE SAME      *00000540
      *    PATTERN SRFULPLN USES ON ITS OUTPUT DATE FIELDS.           * 00000550
      *--------------------------------------------------------------*  00000560
       01  WS-PDW-WORK COMP.                                            00000570
           05  WS-PDW-TODAY-INTEGER        PIC S9(9).                   00000580
           05  WS-PDW-SHIP-INTEGER         PIC S9(9).                   00000590
           05  WS-PDW-DELIVERY-INTEGER     PIC S9(9).                   00000600
           05  FILLER                      PIC X(01) USAGE DISPLAY.     00000610
      *                                                                 00000620
       01  WS-PDW-TODAY-8                  PIC 9(08).                   00000630
       01  WS-PDW-TODAY-8-R REDEFINES WS-PDW-TODAY-8.                   00000640
           05  WS-PDW-TODAY-CCYY           PIC 9(04).                   00000650
           05  WS-PDW-TODAY-MM             PIC 9(02).                   00000660
           05  WS-PDW-TODAY-DD             PIC 9(02).                   00000670
      *                                                                 00000680
       77  WS-PDW-CALL-COUNT               PIC S9(8) COMP VALUE ZERO.   00000690
      *                                                                 00000700
       LINKAGE SECTION.                                                 00000710
       01  LK-PROMISE-DATE-PARMS.                                       00000720
           05  LK-PROCESSING-DAYS          PIC 9(03).                   00000730
           05  LK-TRANSIT-DAYS             PIC 9(03).                   00000740
           05  LK-SHIP-DATE                PIC 9(08).                   00000750
           05  LK-SHIP-DATE-R REDEFINES LK-SHIP-DATE.                   00000760
               10  LK-SHIP-DATE-CCYY       PIC 9(04).                   00000770
               10  LK-SHIP-DATE-MM         PIC 9(02).                   00000780
               10  LK-SHIP-DATE-DD         PIC 9(02).                   00000790
           05  LK-DELIVERY-DATE            PIC 9(08).                   00000800
           05  LK-DELIVERY-DATE-R REDEFINES LK-DELIVERY-DATE.           00000810
               10  LK-DELIVERY-DATE-CCYY   PIC 9(04).                   00000820
               10  LK-DELIVERY-DATE-MM     PIC 9(02).                   00000830
               10  LK-DELIVERY-DATE-DD     PIC 9(02).                   00000840
           05  FILLER                      PIC X(02).                   00000850
      *                                                                 00000860
       PROCEDURE DIVISION USING LK-PROMISE-DATE-PARMS.                  00000870
      *--------------------------------------------------------------*  00000880
      *    0000-MAINLINE -- SHIP-DATE = TODAY + PROCESSING-DAYS;      * 00000890
      *    DELIVERY-DATE = SHIP-DATE + TRANSIT-DAYS.  BOTH STEPS ARE  * 00000900
      *    DONE AS A DAY-COUNT, NOT AN HOUR-COUNT -- PER DISTRIBUTION  *00000910
      *    DESK CONVENTION THE PROCESSING-HOURS/TRANSIT-HOURS ON THE  * 00000920
      *    MASTER FILES ARE ALWAYS WHOLE-DAY MULTIPLES OF 24.          *00000930
      *--------------------------------------------------------------*  00000940
       0000-MAINLINE.                                                   00000950
           ADD 1 TO WS-PDW-CALL-COUNT.                                  00000960
           PERFORM 1000-CALC-DATES THRU 1000-EXIT.                      00000970
           GOBACK.                                                      00000980
      *                                                                 00000990
       1000-CALC-DATES.                                                 00001000
           ACCEPT WS-PDW-TODAY-8 FROM DATE YYYYMMDD.                    00001010
           COMPUTE WS-PDW-TODAY-INTEGER =                               00001020
                   FUNCTION INTEGER-OF-DATE (WS-PDW-TODAY-8).           00001030
           COMPUTE WS-PDW-SHIP-INTEGER =                                00001040
                   WS-PDW-TODAY-INTEGER + LK-PROCESSING-DAYS.           00001050
           COMPUTE LK-SHIP-DATE =                                       00001060
                   FUNCTION DATE-OF-INTEGER (WS-PDW-SHIP-INTEGER).      00001070
           COMPUTE WS-PDW-DELIVERY-INTEGER =                            00001080
                   WS-PDW-SHIP-INTEGER + LK-TRANSIT-DAYS.               00001090
           COMPUTE LK-DELIVERY-DATE =                                   00001100
                   FUNCTION DATE-OF-INTEGER (WS-PDW-DELIVERY-INTEGER).  00001110
       1000-EXIT.                                                       00001120
           EXIT.                                                        00001130
